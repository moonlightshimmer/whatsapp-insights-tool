000100******************************************************************
000200* FECHA       : 20/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000500* PROGRAMA    : TFS0C02                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CSV DE TRANSACCIONES DE PAGO (CON         *
000800*             : ENCABEZADO), UBICA LAS COLUMNAS DATE/DESCRIPTION *
000900*             : /AMOUNT POR NOMBRE (NO POR POSICION FIJA),       *
001000*             : VALIDA LA FECHA Y EL MONTO, Y ESCRIBE EL ARCHIVO *
001100*             : DE PAGOS NORMALIZADOS                            *
001200* ARCHIVOS    : PAGOSCSV (ENTRADA, SECUENCIAL POR LINEA)         *
001300*             : PAGOS    (SALIDA, COPY TFPAGO)                   *
001400* PROGRAMA(S) : CALL A TFSFCHA PARA VALIDAR/NORMALIZAR LA FECHA  *
001500******************************************************************
001600*   HISTORIAL DE CAMBIOS                                         *
001700* --------------------------------------------------------------*
001800* 1989-03-20 EEDR TK-77005 VERSION ORIGINAL                      *TK-77005
001900* 1989-04-02 EEDR TK-77008 SE LOCALIZAN COLUMNAS POR ENCABEZADO  *TK-77008
002000*                          EN LUGAR DE POSICION FIJA             *
002100* 1991-06-18 EEDR TK-77017 FECHA INVALIDA YA NO DESCARTA EL      *TK-77017
002200*                          REGISTRO, SE GRABA CON FECHA EN CEROS *
002300* 1998-12-04 EEDR TK-77880 REVISION Y2K: TFW-FECHA-8 Y TFPG-     *TK-77880
002400*                          FECHA-PAGO YA TRABAJABAN CON ANIO DE  *
002500*                          4 DIGITOS DESDE EL ORIGEN, NO REQUIRIO*
002600*                          CAMBIOS DE CODIGO, SOLO CERTIFICACION *
002700* 2000-09-12 JCHR TK-78055 SE AMPLIA WKS-LINEA-CSV DE 80 A 120   *TK-78055
002800*                          POSICIONES (BANCOS EMPEZARON A MANDAR *
002900*                          DESCRIPCIONES MAS LARGAS EN EL CSV)   *
003000* 2002-02-27 MVTS TK-78141 SE AGREGA VALIDACION DE FS-PAGOSCSV Y *TK-78141
003100*                          FS-PAGOS AL ABRIR LOS ARCHIVOS, ANTES *
003200*                          EL PROGRAMA SEGUIA CORRIENDO CON LOS  *
003300*                          ARCHIVOS CERRADOS                    *
003400* 2004-11-03 LPQA TK-78210 ALGUNOS BANCOS EXPORTAN EL CSV DESDE  *TK-78210
003500*                          HOJA DE CALCULO Y DEJAN ":" O CONTROL *
003600*                          CHAR SUELTO AL FINAL DEL ENCABEZADO;  *
003700*                          SE RECORTA ANTES DE COMPARAR (VER    *
003800*                          PARRAFO 205-RECORTA-ENCABEZADO)      *
003900* 2007-05-21 EEDR TK-78690 AJUSTE MENOR AL MENSAJE DE ERROR DE   *TK-78690
004000*                          APERTURA DE ARCHIVOS (FORMATO)       *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.             TFS0C02.
004400 AUTHOR.                 ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.           BANCO INDUSTRIAL, S.A. - SEMILLERO.
004600 DATE-WRITTEN.           03-20-1989.
004700 DATE-COMPILED.
004800 SECURITY.               USO INTERNO - APLICATIVO TIFFIN.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PAGOSCSV ASSIGN TO PAGOSCSV
005700                     FILE STATUS IS FS-PAGOSCSV.
005800     SELECT PAGOS    ASSIGN TO PAGOS
005900                     FILE STATUS IS FS-PAGOS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PAGOSCSV.
006400 01  TFC-RENGLON                PIC X(120).
006500
006600 FD  PAGOS.
006700     COPY TFPAGO.
006800
006900 WORKING-STORAGE SECTION.
007000 01  FS-PAGOSCSV                PIC 9(02) VALUE ZEROS.
007100 01  FS-PAGOS                   PIC 9(02) VALUE ZEROS.
007200
007300 01  WKS-SWITCHES.
007400     05  WKS-FIN-PAGOSCSV-SW    PIC X(01) VALUE "N".
007500         88  FIN-PAGOSCSV               VALUE "S".
007600     05  FILLER                 PIC X(01).
007700
007800 01  WKS-CONTADORES.
007900     05  WKS-RENGLONES-LEIDOS   PIC 9(06) COMP.
008000     05  WKS-PAGOS-ESCRITOS     PIC 9(06) COMP.
008100     05  FILLER                 PIC X(01).
008200
008300******************************************************************
008400*   TABLA GENERICA DE COLUMNAS (EL CSV PUEDE TRAER LAS 3         *
008500*   COLUMNAS EN CUALQUIER ORDEN; SE LOCALIZAN POR NOMBRE)        *
008600******************************************************************
008700 01  WKS-COLUMNAS.
008800     05  WKS-COLUMNA            PIC X(40) OCCURS 5 TIMES
008900                                 INDEXED BY WKS-CX.
009000 01  WKS-INDICES-COLUMNA.
009100     05  WKS-COL-DATE           PIC 9(01) COMP VALUE ZERO.
009200     05  WKS-COL-DESC           PIC 9(01) COMP VALUE ZERO.
009300     05  WKS-COL-MONTO          PIC 9(01) COMP VALUE ZERO.
009400     05  FILLER                 PIC X(01).
009500
009600 01  WKS-LINEA-CSV              PIC X(120) VALUE SPACES.
009700 01  WKS-LINEA-CSV-R REDEFINES WKS-LINEA-CSV.
009800     05  WKS-LCSV-PRIMER-CAR    PIC X(01).
009900     05  FILLER                 PIC X(119).
010000
010100 01  WKS-ENCAB-MAYUS            PIC X(40) VALUE SPACES.
010200 01  WKS-ENCAB-MAYUS-R REDEFINES WKS-ENCAB-MAYUS.
010300     05  WKS-EM-CAR             PIC X(01) OCCURS 40 TIMES
010400                                 INDEXED BY WKS-EMX.
010500
010600******************************************************************
010700*            AREAS DE TRABAJO PARA EL PARSEO DEL MONTO           *
010800******************************************************************
010900 01  WKS-MONTO-TXT              PIC X(20) VALUE SPACES.
011000 01  WKS-MONTO-SIGNO            PIC X(01) VALUE SPACE.
011100 01  WKS-MONTO-PTR              PIC 9(02) COMP.
011200 01  WKS-MONTO-POS              PIC 9(02) COMP.
011300 01  WKS-MONTO-INICIO           PIC 9(02) COMP.
011400 01  WKS-MONTO-ENTERO           PIC X(07) VALUE SPACES.
011500 01  WKS-MONTO-ENTERO-R REDEFINES WKS-MONTO-ENTERO.
011600     05  WKS-ME-CAR             PIC X(01) OCCURS 7 TIMES
011700                                 INDEXED BY WKS-MX.
011800 01  WKS-MONTO-DECIMAL          PIC X(02) VALUE "00".
011900 01  WKS-MONTO-ENTERO-PAD       PIC X(07) VALUE "0000000".
012000 01  WKS-MONTO-K                PIC 9(02) COMP.
012100 01  WKS-MONTO-DEST             PIC 9(02) COMP.
012200 01  WKS-MONTO-ENTERO-NUM       PIC 9(07) COMP.
012300 01  WKS-MONTO-DECIMAL-NUM      PIC 9(02) COMP.
012400
012500******************************************************************
012600*          PARAMETROS DE LLAMADA A LA RUTINA DE FECHAS           *
012700******************************************************************
012800 01  TFW-PARM-FECHA.
012900     05  TFW-FECHA-ACCION       PIC X(08).
013000     05  TFW-FECHA-TXT          PIC X(10).
013100     05  TFW-FECHA-8            PIC 9(08).
013200     05  TFW-FECHA-VALIDA       PIC X(01).
013300     05  TFW-FECHA-SERIAL       PIC S9(09) COMP.
013400     05  TFW-FECHA-SEMANA       PIC 9(06).
013500     05  FILLER                 PIC X(01).
013600
013700 PROCEDURE DIVISION.
013800******************************************************************
013900 000-PRINCIPAL SECTION.
014000     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-FIN
014100     PERFORM 200-LEE-ENCABEZADO THRU 200-LEE-ENCABEZADO-FIN
014200     PERFORM 300-LEE-RENGLONES THRU 300-LEE-RENGLONES-FIN
014300             UNTIL FIN-PAGOSCSV
014400     PERFORM 600-ESTADISTICAS THRU 600-ESTADISTICAS-FIN
014500     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-FIN
014600     STOP RUN.
014700 000-PRINCIPAL-FIN. EXIT.
014800
014900 100-ABRE-ARCHIVOS SECTION.
015000     OPEN INPUT PAGOSCSV
015100     OPEN OUTPUT PAGOS
015200     IF FS-PAGOSCSV NOT = ZEROS OR FS-PAGOS NOT = ZEROS
015300        DISPLAY "================================================"
015400                UPON CONSOLE
015500        DISPLAY "   TFS0C02 - ERROR AL ABRIR ARCHIVOS DE PAGOS   "
015600                UPON CONSOLE
015700        DISPLAY " FS-PAGOSCSV = (" FS-PAGOSCSV ") FS-PAGOS = ("
015800                FS-PAGOS ")" UPON CONSOLE
015900        DISPLAY "================================================"
016000                UPON CONSOLE
016100        MOVE 91 TO RETURN-CODE
016200        STOP RUN
016300     END-IF.
016400 100-ABRE-ARCHIVOS-FIN. EXIT.
016500
016600******************************************************************
016700*  LEE EL RENGLON DE ENCABEZADO DEL CSV Y UBICA EN QUE COLUMNA   *
016800*  VIENE DATE, DESCRIPTION Y AMOUNT (TK-77017)                   *
016900******************************************************************
017000 200-LEE-ENCABEZADO.
017100     MOVE SPACES TO WKS-COLUMNA(1) WKS-COLUMNA(2) WKS-COLUMNA(3)
017200                    WKS-COLUMNA(4) WKS-COLUMNA(5)
017300     READ PAGOSCSV INTO WKS-LINEA-CSV
017400         AT END SET FIN-PAGOSCSV TO TRUE
017500     END-READ
017600     IF NOT FIN-PAGOSCSV
017700        UNSTRING WKS-LINEA-CSV DELIMITED BY ","
017800            INTO WKS-COLUMNA(1) WKS-COLUMNA(2) WKS-COLUMNA(3)
017900                 WKS-COLUMNA(4) WKS-COLUMNA(5)
018000        END-UNSTRING
018100        PERFORM 210-UBICA-COLUMNAS THRU 210-UBICA-COLUMNAS-FIN
018200                VARYING WKS-CX FROM 1 BY 1 UNTIL WKS-CX > 5
018300     END-IF.
018400 200-LEE-ENCABEZADO-FIN. EXIT.
018500
018600*   TK-78210 - ALGUNOS BANCOS EXPORTAN EL CSV DESDE UNA HOJA    *
018700*   DE CALCULO Y DEJAN UN ":" O UN CARACTER DE CONTROL SUELTO   *
018800*   AL FINAL DEL NOMBRE DE COLUMNA (EJ. "AMOUNT:"); SE RECORTA  *
018900*   ANTES DE COMPARAR CONTRA DATE/DESCRIPTION/AMOUNT            *
019000 205-RECORTA-ENCABEZADO.
019100     SET WKS-EMX TO 40
019200     PERFORM 206-BUSCA-FIN-ENCAB THRU 206-BUSCA-FIN-ENCAB-FIN
019300         VARYING WKS-EMX FROM 40 BY -1
019400         UNTIL WKS-EMX < 1
019500            OR WKS-EM-CAR(WKS-EMX) NOT = SPACE
019600     IF WKS-EMX > 0
019700        AND (WKS-EM-CAR(WKS-EMX) = ":"
019800         OR  WKS-EM-CAR(WKS-EMX) < SPACE)
019900        MOVE SPACE TO WKS-EM-CAR(WKS-EMX)
020000     END-IF.
020100 205-RECORTA-ENCABEZADO-FIN. EXIT.
020200
020300 206-BUSCA-FIN-ENCAB.
020400     CONTINUE.
020500 206-BUSCA-FIN-ENCAB-FIN. EXIT.
020600
020700 210-UBICA-COLUMNAS.
020800     MOVE SPACES TO WKS-ENCAB-MAYUS
020900     MOVE WKS-COLUMNA(WKS-CX) TO WKS-ENCAB-MAYUS
021000     INSPECT WKS-ENCAB-MAYUS CONVERTING
021100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
021200             "abcdefghijklmnopqrstuvwxyz"
021300     PERFORM 205-RECORTA-ENCABEZADO THRU 205-RECORTA-ENCABEZADO-FIN
021400     INSPECT WKS-ENCAB-MAYUS TALLYING WKS-MONTO-POS
021500             FOR LEADING SPACES
021600     COMPUTE WKS-MONTO-INICIO = WKS-MONTO-POS + 1
021700     IF WKS-MONTO-INICIO < 36
021800        EVALUATE TRUE
021900            WHEN WKS-ENCAB-MAYUS(WKS-MONTO-INICIO:4) = "date"
022000                 SET WKS-COL-DATE TO WKS-CX
022100            WHEN WKS-ENCAB-MAYUS(WKS-MONTO-INICIO:11)
022200                                         = "description"
022300                 SET WKS-COL-DESC TO WKS-CX
022400            WHEN WKS-ENCAB-MAYUS(WKS-MONTO-INICIO:6) = "amount"
022500                 SET WKS-COL-MONTO TO WKS-CX
022600            WHEN OTHER
022700                 CONTINUE
022800        END-EVALUATE
022900     END-IF.
023000 210-UBICA-COLUMNAS-FIN. EXIT.
023100
023200******************************************************************
023300*  LEE UN RENGLON DE DATOS, LO PARTE EN COLUMNAS Y ESCRIBE UN    *
023400*  REGISTRO DE PAGO NORMALIZADO                                  *
023500******************************************************************
023600 300-LEE-RENGLONES.
023700     READ PAGOSCSV INTO WKS-LINEA-CSV
023800         AT END SET FIN-PAGOSCSV TO TRUE
023900     END-READ
024000     IF NOT FIN-PAGOSCSV
024100        ADD 1 TO WKS-RENGLONES-LEIDOS
024200        MOVE SPACES TO WKS-COLUMNA(1) WKS-COLUMNA(2)
024300                       WKS-COLUMNA(3) WKS-COLUMNA(4)
024400                       WKS-COLUMNA(5)
024500        UNSTRING WKS-LINEA-CSV DELIMITED BY ","
024600            INTO WKS-COLUMNA(1) WKS-COLUMNA(2) WKS-COLUMNA(3)
024700                 WKS-COLUMNA(4) WKS-COLUMNA(5)
024800        END-UNSTRING
024900        PERFORM 400-VALIDA-FECHA THRU 400-VALIDA-FECHA-FIN
025000        PERFORM 500-VALIDA-MONTO THRU 500-VALIDA-MONTO-FIN
025100        MOVE WKS-COLUMNA(WKS-COL-DESC)(1:40) TO TFPG-DESCRIPCION
025200        PERFORM 600-ESCRIBE-PAGO THRU 600-ESCRIBE-PAGO-FIN
025300     END-IF.
025400 300-LEE-RENGLONES-FIN. EXIT.
025500
025600******************************************************************
025700*  VALIDA LA FECHA DE LA COLUMNA DATE; SI NO ES VALIDA SE DEJA   *
025800*  LA FECHA EN CEROS PERO EL REGISTRO SI SE ESCRIBE (TK-77017)   *
025900******************************************************************
026000 400-VALIDA-FECHA.
026100     MOVE ZEROS TO TFPG-FECHA-PAGO
026200     MOVE WKS-COLUMNA(WKS-COL-DATE) TO TFW-FECHA-TXT
026300     MOVE "PARSEA" TO TFW-FECHA-ACCION
026400     CALL "TFSFCHA" USING TFW-FECHA-ACCION TFW-FECHA-TXT
026500                          TFW-FECHA-8 TFW-FECHA-VALIDA
026600                          TFW-FECHA-SERIAL TFW-FECHA-SEMANA
026700     END-CALL
026800     IF TFW-FECHA-VALIDA = "S"
026900        MOVE TFW-FECHA-8 TO TFPG-FECHA-PAGO
027000     END-IF.
027100 400-VALIDA-FECHA-FIN. EXIT.
027200
027300******************************************************************
027400*  PARTE EL MONTO EN SIGNO, PARTE ENTERA Y PARTE DECIMAL, Y      *
027500*  ARMA EL VALOR EXACTO DE PUNTO FIJO EN TFPG-MONTO (TK-77017)   *
027600******************************************************************
027700 500-VALIDA-MONTO.
027800     MOVE ZEROS  TO TFPG-MONTO
027900     MOVE SPACE  TO WKS-MONTO-SIGNO
028000     MOVE SPACES TO WKS-MONTO-TXT WKS-MONTO-ENTERO
028100     MOVE "00"   TO WKS-MONTO-DECIMAL
028200     MOVE WKS-COLUMNA(WKS-COL-MONTO) TO WKS-MONTO-TXT
028300
028400     INSPECT WKS-MONTO-TXT TALLYING WKS-MONTO-POS
028500             FOR LEADING SPACES
028600     COMPUTE WKS-MONTO-INICIO = WKS-MONTO-POS + 1
028700     IF WKS-MONTO-INICIO > 19
028800        GO TO 500-VALIDA-MONTO-FIN
028900     END-IF
029000
029100     IF WKS-MONTO-TXT(WKS-MONTO-INICIO:1) = "-"
029200        MOVE "-" TO WKS-MONTO-SIGNO
029300        ADD 1 TO WKS-MONTO-INICIO
029400     ELSE
029500        IF WKS-MONTO-TXT(WKS-MONTO-INICIO:1) = "+"
029600           ADD 1 TO WKS-MONTO-INICIO
029700        END-IF
029800     END-IF
029900
030000     MOVE WKS-MONTO-INICIO TO WKS-MONTO-PTR
030100     UNSTRING WKS-MONTO-TXT DELIMITED BY "."
030200         INTO WKS-MONTO-ENTERO WKS-MONTO-DECIMAL
030300         WITH POINTER WKS-MONTO-PTR
030400     END-UNSTRING
030500
030600     MOVE 7 TO WKS-MONTO-K
030700     PERFORM 510-RETROCEDE-ENTERO THRU 510-RETROCEDE-ENTERO-FIN
030800             UNTIL WKS-MONTO-K = 0
030900                OR WKS-ME-CAR(WKS-MONTO-K) NOT = SPACE
031000
031100     MOVE "0000000" TO WKS-MONTO-ENTERO-PAD
031200     IF WKS-MONTO-K > 0
031300        COMPUTE WKS-MONTO-DEST = 8 - WKS-MONTO-K
031400        MOVE WKS-MONTO-ENTERO(1:WKS-MONTO-K)
031500             TO WKS-MONTO-ENTERO-PAD(WKS-MONTO-DEST:WKS-MONTO-K)
031600     END-IF
031700
031800     MOVE WKS-MONTO-ENTERO-PAD TO WKS-MONTO-ENTERO-NUM
031900     MOVE WKS-MONTO-DECIMAL    TO WKS-MONTO-DECIMAL-NUM
032000
032100     COMPUTE TFPG-MONTO ROUNDED =
032200             WKS-MONTO-ENTERO-NUM + (WKS-MONTO-DECIMAL-NUM / 100)
032300
032400     IF WKS-MONTO-SIGNO = "-"
032500        COMPUTE TFPG-MONTO = 0 - TFPG-MONTO
032600     END-IF.
032700 500-VALIDA-MONTO-FIN. EXIT.
032800
032900 510-RETROCEDE-ENTERO.
033000     SUBTRACT 1 FROM WKS-MONTO-K.
033100 510-RETROCEDE-ENTERO-FIN. EXIT.
033200
033300 600-ESCRIBE-PAGO.
033400     WRITE TFPG-REGISTRO
033500     ADD 1 TO WKS-PAGOS-ESCRITOS.
033600 600-ESCRIBE-PAGO-FIN. EXIT.
033700
033800 600-ESTADISTICAS SECTION.
033900     DISPLAY "**************************************************"
034000             UPON CONSOLE
034100     DISPLAY "*      TFS0C02 - ESTADISTICAS DE INGESTA          *"
034200             UPON CONSOLE
034300     DISPLAY "**************************************************"
034400             UPON CONSOLE
034500     DISPLAY " RENGLONES LEIDOS  : (" WKS-RENGLONES-LEIDOS ")"
034600             UPON CONSOLE
034700     DISPLAY " PAGOS ESCRITOS    : (" WKS-PAGOS-ESCRITOS ")"
034800             UPON CONSOLE
034900     DISPLAY "**************************************************"
035000             UPON CONSOLE.
035100 600-ESTADISTICAS-FIN. EXIT.
035200
035300 700-CIERRA-ARCHIVOS SECTION.
035400     CLOSE PAGOSCSV PAGOS.
035500 700-CIERRA-ARCHIVOS-FIN. EXIT.
