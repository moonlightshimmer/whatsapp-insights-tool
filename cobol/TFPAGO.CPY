000100******************************************************************
000200* COPY BOOK   : TFPAGO                                           *
000300* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO TFPAGO (PAGOS NORMALIZADOS)   *
000500*             : SALIDA DE LA INGESTA DE PAGOS (TFS0C02), ENTRADA *
000600*             : DEL ANALISIS DE INGRESOS (TFS0C03)               *
000700* LONGITUD    : 130 POSICIONES, ORGANIZACION SECUENCIAL          *
000800******************************************************************
000900*   HISTORIAL DE CAMBIOS AL COPY                                 *
001000* --------------------------------------------------------------*
001100* 1989-03-11 EEDR TK-77002 CREACION DEL LAYOUT ORIGINAL          *TK-77002
001200* 1990-05-30 EEDR TK-77014 SE AGREGA BYTE DE RESERVA AL FINAL    *TK-77014
001300* 1999-09-14 EEDR TK-77901 REVISION Y2K: TFPG-FP-ANIO YA ERA     *TK-77901
001400*                          9(04), SE CERTIFICA SIN CAMBIOS       *
001500* 2001-11-07 JCHR TK-78111 SE AMPLIA EL LAYOUT CON CAMPOS DE     *TK-78111
001600*                          CONTROL (TIPO DE REGISTRO, SUCURSAL Y *
001700*                          MEDIO DE PAGO) PARA LA MISMA INTERFAZ *
001800*                          MULTISUCURSAL DE TK-78110 EN TFPEDO   *
001900* 2005-03-15 MVTS TK-78470 SE AGREGA TFPG-IND-ESTADO CON SUS     *TK-78470
002000*                          NIVELES 88 (APLICADO/REVERSADO) Y     *
002100*                          TFPG-MONTO-ORIGINAL PARA CONSERVAR EL *
002200*                          VALOR ANTES DE UNA REVERSION          *
002300* 2007-01-09 LPQA TK-78710 SE RESERVAN 30 POSICIONES ADICIONALES *TK-78710
002400*                          AL FINAL DEL REGISTRO, MISMO CRITERIO *
002500*                          USADO EN TFPEDO (TK-78700)            *
002600******************************************************************
002700 01  TFPG-REGISTRO.
002800*--------------------------------------------------------------*
002900*   ENCABEZADO DE CONTROL DEL REGISTRO (TK-78111)               *
003000*--------------------------------------------------------------*
003100     05  TFPG-TIPO-REGISTRO         PIC X(02) VALUE "PG".
003200         88  TFPG-TIPO-ES-PAGO              VALUE "PG".
003300     05  TFPG-IND-ESTADO            PIC X(01) VALUE "A".
003400         88  TFPG-APLICADO                  VALUE "A".
003500         88  TFPG-REVERSADO                 VALUE "R".
003600     05  TFPG-MEDIO-PAGO            PIC X(01) VALUE "E".
003700         88  TFPG-MEDIO-EFECTIVO            VALUE "E".
003800         88  TFPG-MEDIO-TARJETA             VALUE "T".
003900         88  TFPG-MEDIO-TRANSFER            VALUE "Z".
004000     05  TFPG-SUCURSAL              PIC 9(03) VALUE ZEROS.
004100     05  TFPG-NUMERO-SECUENCIA      PIC 9(07) COMP VALUE ZERO.
004200*--------------------------------------------------------------*
004300*   DATOS DEL PAGO (CAMPOS ACTIVOS, NO MOVER NI RENOMBRAR)      *
004400*--------------------------------------------------------------*
004500     05  TFPG-FECHA-PAGO            PIC 9(08).
004600     05  TFPG-FECHA-PAGO-R REDEFINES TFPG-FECHA-PAGO.
004700         10  TFPG-FP-ANIO           PIC 9(04).
004800         10  TFPG-FP-MES            PIC 9(02).
004900         10  TFPG-FP-DIA            PIC 9(02).
005000     05  TFPG-HORA-CARGA            PIC 9(06) VALUE ZEROS.
005100     05  TFPG-DESCRIPCION           PIC X(40).
005200     05  TFPG-MONTO                 PIC S9(07)V99.
005300     05  TFPG-MONTO-ORIGINAL        PIC S9(07)V99 VALUE ZEROS.
005400*--------------------------------------------------------------*
005500*   CAMPOS DESCRIPTIVOS DEL RENGLON ORIGINAL (TK-78111)         *
005600*--------------------------------------------------------------*
005700     05  TFPG-RENGLON-ORIGEN        PIC X(10) VALUE SPACES.
005800     05  TFPG-COLUMNA-DATE          PIC 9(01) COMP VALUE ZERO.
005900     05  TFPG-COLUMNA-DESC          PIC 9(01) COMP VALUE ZERO.
006000     05  TFPG-COLUMNA-MONTO         PIC 9(01) COMP VALUE ZERO.
006100*--------------------------------------------------------------*
006200*   AREA DE EXPANSION (TK-78710) - NO USAR SIN AUTORIZACION     *
006300*--------------------------------------------------------------*
006400     05  TFPG-AREA-EXPANSION        PIC X(30) VALUE SPACES.
006500     05  FILLER                     PIC X(01).
