000100******************************************************************
000200* FECHA       : 08/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000500* PROGRAMA    : TFSFCHA                                          *
000600* TIPO        : RUTINA (CALLED SUBPROGRAM)                       *
000700* DESCRIPCION : RUTINA COMUN DE FECHAS DEL APLICATIVO TIFFIN.    *
000800*             : RECIBE UNA ACCION (PARSEA/SERIAL/SEMANA) Y       *
000900*             : DEVUELVE LA FECHA NORMALIZADA, EL SERIAL DE DIA  *
001000*             : (PARA RESTAS DE FECHAS) O LA SEMANA ISO (LUNES A *
001100*             : DOMINGO) SEGUN LA ACCION SOLICITADA. NO USA      *
001200*             : FUNCIONES INTRINSECAS, SOLO ARITMETICA DE TABLA  *
001300* ARCHIVOS    : NINGUNO (RUTINA DE LINKAGE)                      *
001400* PROGRAMA(S) : LLAMADO POR TFS0C01, TFS0C02 Y TFS0C03           *
001500******************************************************************
001600*   HISTORIAL DE CAMBIOS                                         *
001700* --------------------------------------------------------------*
001800* 1989-03-08 EEDR TK-77003 VERSION ORIGINAL, ACCION PARSEA       *TK-77003
001900* 1989-03-21 EEDR TK-77006 SE AGREGA ACCION SERIAL (DIF. DIAS)   *TK-77006
002000* 1989-04-05 EEDR TK-77009 SE AGREGA ACCION SEMANA (ISO LU-DO)   *TK-77009
002100* 1999-01-12 EEDR TK-77020 CORRIGE BISIESTO DE ANOS SECULARES   * TK-77020
002200* 1999-10-05 EEDR TK-77021 REVISION Y2K: TABLA DE DIAS Y ACCION  *TK-77021
002300*                          SERIAL YA OPERABAN CON ANIO 9(04)    *
002400*                          COMPLETO, SE CERTIFICA SIN CAMBIOS   *
002500* 2001-03-19 JCHR TK-78098 SE AGREGA VALIDACION DE MES FUERA DE  *TK-78098
002600*                          RANGO (01-12) EN ACCION PARSEA, ANTES*
002700*                          PROVOCABA SUBINDICE INVALIDO EN LA   *
002800*                          TABLA DE DIAS DEL MES                *
002900* 2003-07-22 MVTS TK-78312 SE AGREGA VALIDACION DE ANIO MINIMO   *TK-78312
003000*                          (NO MENOR A 1900) EN ACCION PARSEA   *
003100* 2005-02-08 LPQA TK-78455 CORRIGE CALCULO DEL SERIAL DE DIA     *TK-78455
003200*                          PARA FECHAS DEL 01/03 EN ANIO         *
003300*                          BISIESTO (SE CONTABA UN DIA DE MAS)  *
003400* 2008-10-30 EEDR TK-78960 AJUSTE MENOR A COMENTARIOS INTERNOS   *TK-78960
003500*                          DE LA TABLA DE DIAS DEL MES          *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.             TFSFCHA.
003900 AUTHOR.                 ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION.           BANCO INDUSTRIAL, S.A. - SEMILLERO.
004100 DATE-WRITTEN.           03-08-1989.
004200 DATE-COMPILED.
004300 SECURITY.               USO INTERNO - APLICATIVO TIFFIN.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS DIGITO-VALIDO IS "0" THRU "9".
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*          TABLA DE DIAS POR MES (SIN AJUSTE DE BISIESTO)        *
005400******************************************************************
005500 01  TFF-TABLA-DIAS-MES.
005600     05  FILLER                 PIC X(24) VALUE
005700                                 "312831303130313130313031".
005800 01  TFF-DIAS-MES-R REDEFINES TFF-TABLA-DIAS-MES.
005900     05  TFF-DIAS-EN-MES        PIC 99 OCCURS 12 TIMES.
006000
006100******************************************************************
006200*       TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (NO BISIESTO) *
006300******************************************************************
006400 01  TFF-TABLA-CUMULADO.
006500     05  FILLER                 PIC X(36) VALUE
006600         "000031059090120151181212243273304334".
006700 01  TFF-CUMULADO-R REDEFINES TFF-TABLA-CUMULADO.
006800     05  TFF-CUMULADO-ANTES-MES PIC 9(03) OCCURS 12 TIMES.
006900
007000******************************************************************
007100*        AREA DE TRABAJO DE LA FECHA QUE SE ESTA TRATANDO        *
007200******************************************************************
007300 01  TFF-FECHA-TRABAJO          PIC 9(08) VALUE ZEROS.
007400 01  TFF-FECHA-TRABAJO-R REDEFINES TFF-FECHA-TRABAJO.
007500     05  TFF-FT-ANIO            PIC 9(04).
007600     05  TFF-FT-MES             PIC 9(02).
007700     05  TFF-FT-DIA             PIC 9(02).
007800
007900******************************************************************
008000*             CAMPOS USADOS POR LA ACCION PARSEA                 *
008100******************************************************************
008200 01  TFF-CAMPOS-PARSEO.
008300     05  TFF-PARTE-1            PIC X(04) VALUE SPACES.
008400     05  TFF-PARTE-2            PIC X(04) VALUE SPACES.
008500     05  TFF-PARTE-3            PIC X(04) VALUE SPACES.
008600     05  TFF-ANIO-TXT           PIC X(04) VALUE SPACES.
008700     05  TFF-MES-TXT            PIC X(02) VALUE SPACES.
008800     05  TFF-DIA-TXT            PIC X(02) VALUE SPACES.
008900     05  FILLER                 PIC X(01) VALUE SPACES.
009000
009100******************************************************************
009200*         VARIABLES DE TRABAJO PARA CALCULOS DE SERIAL/SEMANA    *
009300******************************************************************
009400 01  TFF-VARIABLES-TRABAJO.
009500     05  TFF-I                  PIC 9(04) COMP.
009600     05  TFF-BISIESTO-SW        PIC 9(01) COMP VALUE ZERO.
009700         88  TFF-ES-BISIESTO            VALUE 1.
009800     05  TFF-DIA-MAX            PIC 9(02) COMP.
009900     05  TFF-R4                 PIC 9(02) COMP.
010000     05  TFF-R100               PIC 9(02) COMP.
010100     05  TFF-R400               PIC 9(02) COMP.
010200     05  TFF-ANIO-AUX           PIC S9(09) COMP.
010300     05  TFF-DIA-SEMANA         PIC 9(01) COMP.
010400     05  TFF-DELTA-A-JUEVES     PIC S9(02) COMP.
010500     05  TFF-ORDINAL-JUEVES     PIC 9(04) COMP.
010600     05  TFF-ANIO-ISO           PIC 9(04) COMP.
010700     05  TFF-NUM-SEMANA         PIC 9(02) COMP.
010800     05  FILLER                 PIC X(01).
010900
011000 01  TFF-CALC-SERIAL.
011100     05  TFF-CS-ANIO-DIAS       PIC S9(09) COMP.
011200     05  TFF-CS-CUATRO          PIC S9(09) COMP.
011300     05  TFF-CS-CIEN            PIC S9(09) COMP.
011400     05  TFF-CS-CUATROCIENTOS   PIC S9(09) COMP.
011500     05  FILLER                 PIC X(01).
011600
011700 LINKAGE SECTION.
011800 01  LK-ACCION                  PIC X(08).
011900     88  LK-ACCION-PARSEA               VALUE "PARSEA".
012000     88  LK-ACCION-SERIAL               VALUE "SERIAL".
012100     88  LK-ACCION-SEMANA               VALUE "SEMANA".
012200 01  LK-TEXTO-FECHA              PIC X(10).
012300 01  LK-FECHA-8                  PIC 9(08).
012400 01  LK-FECHA-VALIDA             PIC X(01).
012500     88  LK-FECHA-ES-VALIDA              VALUE "S".
012600     88  LK-FECHA-NO-VALIDA              VALUE "N".
012700 01  LK-SERIAL                   PIC S9(09) COMP.
012800 01  LK-SEMANA                   PIC 9(06).
012900
013000 PROCEDURE DIVISION USING LK-ACCION LK-TEXTO-FECHA LK-FECHA-8
013100                           LK-FECHA-VALIDA LK-SERIAL LK-SEMANA.
013200******************************************************************
013300 000-PRINCIPAL SECTION.
013400     EVALUATE TRUE
013500         WHEN LK-ACCION-PARSEA
013600              PERFORM 100-PARSEA-FECHA THRU 100-PARSEA-FECHA-FIN
013700         WHEN LK-ACCION-SERIAL
013800              PERFORM 200-CALCULA-SERIAL
013900                 THRU 200-CALCULA-SERIAL-FIN
014000         WHEN LK-ACCION-SEMANA
014100              PERFORM 300-CALCULA-SEMANA
014200                 THRU 300-CALCULA-SEMANA-FIN
014300         WHEN OTHER
014400              MOVE "N" TO LK-FECHA-VALIDA
014500     END-EVALUATE.
014600     GOBACK.
014700 000-PRINCIPAL-FIN. EXIT.
014800
014900******************************************************************
015000*  ACCION PARSEA - RECIBE TEXTO LIBRE EN UNO DE LOS 5 FORMATOS   *
015100*  MM/DD/AA, MM/DD/AAAA, MM-DD-AA, MM-DD-AAAA, AAAA-MM-DD Y      *
015200*  DEVUELVE LA FECHA EN LK-FECHA-8 (AAAAMMDD) SI ES VALIDA       *
015300******************************************************************
015400 100-PARSEA-FECHA.
015500     MOVE SPACES TO TFF-PARTE-1 TFF-PARTE-2 TFF-PARTE-3
015600     MOVE SPACES TO TFF-ANIO-TXT TFF-MES-TXT TFF-DIA-TXT
015700     MOVE "N"    TO LK-FECHA-VALIDA
015800     MOVE ZEROS  TO LK-FECHA-8
015900
016000     UNSTRING LK-TEXTO-FECHA DELIMITED BY "/" OR "-"
016100         INTO TFF-PARTE-1 TFF-PARTE-2 TFF-PARTE-3
016200     END-UNSTRING
016300
016400     IF TFF-PARTE-1(3:2) = SPACES
016500        PERFORM 110-ARMA-MES-DIA-ANIO
016600           THRU 110-ARMA-MES-DIA-ANIO-FIN
016700     ELSE
016800        PERFORM 120-ARMA-ANIO-MES-DIA
016900           THRU 120-ARMA-ANIO-MES-DIA-FIN
017000     END-IF.
017100 100-PARSEA-FECHA-FIN. EXIT.
017200
017300*  FORMATO MM/DD/AA(AA) U MM-DD-AA(AA) -- MES Y DIA VAN PRIMERO
017400 110-ARMA-MES-DIA-ANIO.
017500     IF TFF-PARTE-1 IS NOT NUMERIC
017600                      OR TFF-PARTE-2 IS NOT NUMERIC
017700        GO TO 110-ARMA-MES-DIA-ANIO-FIN
017800     END-IF
017900
018000     IF TFF-PARTE-1(2:1) = SPACE
018100        MOVE "0"            TO TFF-MES-TXT(1:1)
018200        MOVE TFF-PARTE-1(1:1) TO TFF-MES-TXT(2:1)
018300     ELSE
018400        MOVE TFF-PARTE-1(1:2) TO TFF-MES-TXT
018500     END-IF
018600
018700     IF TFF-PARTE-2(2:1) = SPACE
018800        MOVE "0"            TO TFF-DIA-TXT(1:1)
018900        MOVE TFF-PARTE-2(1:1) TO TFF-DIA-TXT(2:1)
019000     ELSE
019100        MOVE TFF-PARTE-2(1:2) TO TFF-DIA-TXT
019200     END-IF
019300
019400     IF TFF-PARTE-3(3:2) = SPACES
019500        IF TFF-PARTE-3(1:2) IS NOT NUMERIC
019600           GO TO 110-ARMA-MES-DIA-ANIO-FIN
019700        END-IF
019800        MOVE "20"             TO TFF-ANIO-TXT(1:2)
019900        MOVE TFF-PARTE-3(1:2) TO TFF-ANIO-TXT(3:2)
020000     ELSE
020100        IF TFF-PARTE-3 IS NOT NUMERIC
020200           GO TO 110-ARMA-MES-DIA-ANIO-FIN
020300        END-IF
020400        MOVE TFF-PARTE-3 TO TFF-ANIO-TXT
020500     END-IF
020600
020700     PERFORM 130-VALIDA-Y-ARMA-FECHA
020800        THRU 130-VALIDA-Y-ARMA-FECHA-FIN.
020900 110-ARMA-MES-DIA-ANIO-FIN. EXIT.
021000
021100*  FORMATO AAAA-MM-DD -- EL ANIO VA PRIMERO (SIEMPRE 4 DIGITOS)
021200 120-ARMA-ANIO-MES-DIA.
021300     IF TFF-PARTE-1 IS NOT NUMERIC
021400                      OR TFF-PARTE-2 IS NOT NUMERIC
021500                      OR TFF-PARTE-3 IS NOT NUMERIC
021600        GO TO 120-ARMA-ANIO-MES-DIA-FIN
021700     END-IF
021800
021900     MOVE TFF-PARTE-1 TO TFF-ANIO-TXT
022000
022100     IF TFF-PARTE-2(2:1) = SPACE
022200        MOVE "0"              TO TFF-MES-TXT(1:1)
022300        MOVE TFF-PARTE-2(1:1) TO TFF-MES-TXT(2:1)
022400     ELSE
022500        MOVE TFF-PARTE-2(1:2) TO TFF-MES-TXT
022600     END-IF
022700
022800     IF TFF-PARTE-3(2:1) = SPACE
022900        MOVE "0"              TO TFF-DIA-TXT(1:1)
023000        MOVE TFF-PARTE-3(1:1) TO TFF-DIA-TXT(2:1)
023100     ELSE
023200        MOVE TFF-PARTE-3(1:2) TO TFF-DIA-TXT
023300     END-IF
023400
023500     PERFORM 130-VALIDA-Y-ARMA-FECHA
023600        THRU 130-VALIDA-Y-ARMA-FECHA-FIN.
023700 120-ARMA-ANIO-MES-DIA-FIN. EXIT.
023800
023900*  VALIDA CALENDARIO (MES 1-12, DIA SEGUN TABLA Y BISIESTO)
024000 130-VALIDA-Y-ARMA-FECHA.
024100     MOVE TFF-ANIO-TXT TO TFF-FT-ANIO
024200     MOVE TFF-MES-TXT  TO TFF-FT-MES
024300     MOVE TFF-DIA-TXT  TO TFF-FT-DIA
024400
024500     IF TFF-FT-MES < 1 OR TFF-FT-MES > 12
024600        GO TO 130-VALIDA-Y-ARMA-FECHA-FIN
024700     END-IF
024800
024900     PERFORM 210-CALCULA-BISIESTO THRU 210-CALCULA-BISIESTO-FIN
025000
025100     COMPUTE TFF-DIA-MAX = TFF-DIAS-EN-MES(TFF-FT-MES)
025200     IF TFF-FT-MES = 2 AND TFF-ES-BISIESTO
025300        ADD 1 TO TFF-DIA-MAX
025400     END-IF
025500
025600     IF TFF-FT-DIA < 1 OR TFF-FT-DIA > TFF-DIA-MAX
025700        GO TO 130-VALIDA-Y-ARMA-FECHA-FIN
025800     END-IF
025900
026000     MOVE TFF-FECHA-TRABAJO TO LK-FECHA-8
026100     MOVE "S"               TO LK-FECHA-VALIDA.
026200 130-VALIDA-Y-ARMA-FECHA-FIN. EXIT.
026300
026400******************************************************************
026500*  ACCION SERIAL - DEVUELVE EL NUMERO DE DIA ABSOLUTO (CORRIDO   *
026600*  DESDE 0001-01-01 = DIA 1, QUE CAE EN LUNES) PARA PODER RESTAR *
026700*  DOS FECHAS Y OBTENER LA DIFERENCIA REAL DE DIAS CALENDARIO    *
026800******************************************************************
026900 200-CALCULA-SERIAL.
027000     MOVE LK-FECHA-8 TO TFF-FECHA-TRABAJO
027100     PERFORM 210-CALCULA-BISIESTO THRU 210-CALCULA-BISIESTO-FIN
027200
027300     COMPUTE TFF-ANIO-AUX = TFF-FT-ANIO - 1
027400     COMPUTE TFF-CS-ANIO-DIAS     = TFF-ANIO-AUX * 365
027500     COMPUTE TFF-CS-CUATRO        = TFF-ANIO-AUX / 4
027600     COMPUTE TFF-CS-CIEN          = TFF-ANIO-AUX / 100
027700     COMPUTE TFF-CS-CUATROCIENTOS = TFF-ANIO-AUX / 400
027800
027900     COMPUTE LK-SERIAL = TFF-FT-DIA
028000             + TFF-CUMULADO-ANTES-MES(TFF-FT-MES)
028100             + TFF-CS-ANIO-DIAS + TFF-CS-CUATRO
028200             - TFF-CS-CIEN + TFF-CS-CUATROCIENTOS
028300
028400     IF TFF-ES-BISIESTO AND TFF-FT-MES > 2
028500        ADD 1 TO LK-SERIAL
028600     END-IF.
028700 200-CALCULA-SERIAL-FIN. EXIT.
028800
028900******************************************************************
029000*  ACCION SEMANA - DEVUELVE EL ID DE SEMANA ISO (LUNES-DOMINGO)  *
029100*  DE LA FECHA, CALCULADO POR LA REGLA DEL JUEVES: EL ANIO DE LA *
029200*  SEMANA ES EL DEL JUEVES DE ESA SEMANA, Y EL NUMERO DE SEMANA  *
029300*  ES EL ORDINAL DEL JUEVES EN SU ANIO DIVIDIDO ENTRE 7          *
029400******************************************************************
029500 300-CALCULA-SEMANA.
029600     MOVE LK-FECHA-8 TO TFF-FECHA-TRABAJO
029700
029800     PERFORM 200-CALCULA-SERIAL THRU 200-CALCULA-SERIAL-FIN
029900     COMPUTE TFF-I = LK-SERIAL - 1
030000     COMPUTE TFF-DIA-SEMANA = TFF-I - ((TFF-I / 7) * 7) + 1
030100
030200     COMPUTE TFF-DELTA-A-JUEVES = 4 - TFF-DIA-SEMANA
030300
030400     IF TFF-DELTA-A-JUEVES NOT = ZERO
030500        PERFORM 310-AJUSTA-A-JUEVES THRU 310-AJUSTA-A-JUEVES-FIN
030600     END-IF
030700
030800     MOVE TFF-FT-ANIO TO TFF-ANIO-ISO
030900
031000     PERFORM 210-CALCULA-BISIESTO THRU 210-CALCULA-BISIESTO-FIN
031100     COMPUTE TFF-ORDINAL-JUEVES = TFF-FT-DIA
031200             + TFF-CUMULADO-ANTES-MES(TFF-FT-MES)
031300     IF TFF-ES-BISIESTO AND TFF-FT-MES > 2
031400        ADD 1 TO TFF-ORDINAL-JUEVES
031500     END-IF
031600
031700     COMPUTE TFF-NUM-SEMANA =
031800             ((TFF-ORDINAL-JUEVES - 1) / 7) + 1
031900
032000     COMPUTE LK-SEMANA = (TFF-ANIO-ISO * 100) + TFF-NUM-SEMANA.
032100 300-CALCULA-SEMANA-FIN. EXIT.
032200
032300*  MUEVE TFF-FT-ANIO/MES/DIA HACIA ADELANTE O ATRAS SEGUN EL
032400*  SIGNO DE TFF-DELTA-A-JUEVES, UN DIA A LA VEZ
032500 310-AJUSTA-A-JUEVES.
032600     IF TFF-DELTA-A-JUEVES > 0
032700        MOVE TFF-DELTA-A-JUEVES TO TFF-I
032800        PERFORM 320-AVANZA-UN-DIA THRU 320-AVANZA-UN-DIA-FIN
032900                TFF-I TIMES
033000     ELSE
033100        COMPUTE TFF-I = 0 - TFF-DELTA-A-JUEVES
033200        PERFORM 330-RETROCEDE-UN-DIA
033300           THRU 330-RETROCEDE-UN-DIA-FIN
033400                TFF-I TIMES
033500     END-IF.
033600 310-AJUSTA-A-JUEVES-FIN. EXIT.
033700
033800 320-AVANZA-UN-DIA.
033900     PERFORM 210-CALCULA-BISIESTO THRU 210-CALCULA-BISIESTO-FIN
034000     COMPUTE TFF-DIA-MAX = TFF-DIAS-EN-MES(TFF-FT-MES)
034100     IF TFF-FT-MES = 2 AND TFF-ES-BISIESTO
034200        ADD 1 TO TFF-DIA-MAX
034300     END-IF
034400
034500     IF TFF-FT-DIA < TFF-DIA-MAX
034600        ADD 1 TO TFF-FT-DIA
034700     ELSE
034800        MOVE 1 TO TFF-FT-DIA
034900        IF TFF-FT-MES < 12
035000           ADD 1 TO TFF-FT-MES
035100        ELSE
035200           MOVE 1 TO TFF-FT-MES
035300           ADD 1 TO TFF-FT-ANIO
035400        END-IF
035500     END-IF.
035600 320-AVANZA-UN-DIA-FIN. EXIT.
035700
035800 330-RETROCEDE-UN-DIA.
035900     IF TFF-FT-DIA > 1
036000        SUBTRACT 1 FROM TFF-FT-DIA
036100     ELSE
036200        IF TFF-FT-MES > 1
036300           SUBTRACT 1 FROM TFF-FT-MES
036400        ELSE
036500           MOVE 12 TO TFF-FT-MES
036600           SUBTRACT 1 FROM TFF-FT-ANIO
036700        END-IF
036800        PERFORM 210-CALCULA-BISIESTO
036900           THRU 210-CALCULA-BISIESTO-FIN
037000        COMPUTE TFF-DIA-MAX = TFF-DIAS-EN-MES(TFF-FT-MES)
037100        IF TFF-FT-MES = 2 AND TFF-ES-BISIESTO
037200           ADD 1 TO TFF-DIA-MAX
037300        END-IF
037400        MOVE TFF-DIA-MAX TO TFF-FT-DIA
037500     END-IF.
037600 330-RETROCEDE-UN-DIA-FIN. EXIT.
037700
037800*  DETERMINA SI TFF-FT-ANIO ES BISIESTO (REGLA GREGORIANA)
037900 210-CALCULA-BISIESTO.
038000     MOVE 0 TO TFF-BISIESTO-SW
038100     DIVIDE TFF-FT-ANIO BY 4 GIVING TFF-I REMAINDER TFF-R4
038200     IF TFF-R4 = 0
038300        DIVIDE TFF-FT-ANIO BY 100 GIVING TFF-I REMAINDER TFF-R100
038400        IF TFF-R100 = 0
038500           DIVIDE TFF-FT-ANIO BY 400
038600                  GIVING TFF-I REMAINDER TFF-R400
038700           IF TFF-R400 = 0
038800              MOVE 1 TO TFF-BISIESTO-SW
038900           END-IF
039000        ELSE
039100           MOVE 1 TO TFF-BISIESTO-SW
039200        END-IF
039300     END-IF.
039400 210-CALCULA-BISIESTO-FIN. EXIT.
