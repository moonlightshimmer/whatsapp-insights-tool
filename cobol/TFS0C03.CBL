000100******************************************************************
000200* FECHA       : 23/05/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000500* PROGRAMA    : TFS0C03                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE INSIGHTS DEL SERVICIO DE VIANDAS. LEE   *
000800*             : LOS PEDIDOS Y LOS PAGOS YA NORMALIZADOS POR      *
000900*             : TFS0C01 Y TFS0C02, CALCULA TOTALES DE ITEMS,     *
001000*             : TENDENCIA POR SEMANA, TOP DE ITEMS, BAJO         *
001100*             : INVENTARIO, RETENCION/CHURN DE CLIENTES,         *
001200*             : PEDIDOS REPETIDOS, METRICAS DE RESUMEN E         *
001300*             : INGRESOS DIARIOS, Y PRODUCE EL REPORTE FINAL     *
001400*             : DE 11 SECCIONES DEL APLICATIVO TIFFIN            *
001500* ARCHIVOS    : PEDIDOS  (ENTRADA, COPY TFPEDO)                  *
001600*             : PAGOS    (ENTRADA, COPY TFPAGO)                  *
001700*             : REPORTE  (SALIDA, 132 COL, ARMADO EN COPY TFRPTL)*
001800* PROGRAMA(S) : CALL A TFSFCHA PARA SERIAL Y SEMANA ISO          *
001900******************************************************************
002000*   HISTORIAL DE CAMBIOS                                         *
002100* -------------------------------------------------------------- *
002200* 1989-05-23 EEDR TK-77011 VERSION ORIGINAL. CARGA DE PEDIDOS,   *TK-77011
002300*                          TOTALES POR ITEM Y TOP DE ITEMS       *
002400* 1989-06-05 EEDR TK-77013 SE AGREGAN BAJO INVENTARIO, ITEMS     *TK-77013
002500*                          CRECIENTES Y PEDIDOS REPETIDOS        *
002600* 1990-03-19 EEDR TK-77015 SE AGREGA RETENCION/CHURN DE CLIENTES,*TK-77015
002700*                          METRICAS DE RESUMEN Y MEZCLA DE       *
002800*                          INGRESOS DIARIOS CONTRA PAGOS         *
002900* 1999-02-02 EEDR TK-77018 SE ESTAMPA LA FECHA DE CORRIDA CON    *TK-77018
003000*                          ACCEPT FROM DATE (AJUSTE DE SIGLO)    *
003100* 1999-11-09 EEDR TK-77020 REVISION Y2K: SE CONFIRMA QUE TODAS   *TK-77020
003200*                          LAS FECHAS DE TRABAJO SON 9(08) CON   *
003300*                          ANIO DE 4 DIGITOS, NO REQUIERE AJUSTE *
003400* 2001-06-14 JCHR TK-78102 SE CORRIGE TFW-TABLA-REORDEN: NO      *TK-78102
003500*                          CONTABA EL PRIMER PEDIDO REPETIDO     *
003600*                          CUANDO EL CLIENTE TENIA EXACTO 2      *
003700*                          REGISTROS DEL MISMO ITEM              *
003800* 2003-09-02 MVTS TK-78340 SE AMPLIA WKS-TABLA-CRECIENTES DE     *TK-78340
003900*                          50 A 100 POSICIONES (VOLUMEN DE       *
004000*                          ITEMS DEL MENU CASI SE DUPLICO)       *
004100* 2006-01-30 LPQA TK-78877 CORRIGE ACUMULACION DE INGRESOS: NO   *TK-78877
004200*                          SUMABA TFPG-MONTO A WKS-TOTAL-        *
004300*                          INGRESOS, METRICAS 4 Y 5 SALIAN EN    *
004400*                          CERO. VER TK-78877                    *
004500* 2009-08-18 EEDR TK-79015 AJUSTE MENOR AL ENCABEZADO DEL        *TK-79015
004600*                          REPORTE (FORMATO DE FECHA DE CORRIDA) *
004700* 2011-10-04 MVTS TK-79070 CORRIGE 430-SELECCIONA-TOP/431-COMPARA*TK-79070
004800*                          -MEJOR: REFERENCIABAN TFW-TI-CANT Y   *
004900*                          TFW-TOP-CANT, CAMPOS QUE NO EXISTEN EN*
005000*                          TFW-TABLA-ITEMS NI TFW-TABLA-TOP5; SE *
005100*                          CORRIGE A TFW-TI-TOTAL/TFW-TOP-TOTAL  *
005200*                          (EL TOP 5 NUNCA SE ARMABA)            *
005300* 2012-03-07 LPQA TK-79090 190-ESCRIBE-LINEA ESCRIBIA EL GRUPO   *TK-79090
005400*                          COMPLETO TFRL-REG-SALIDA (163 COL) A  *
005500*                          REPORTE, EXCEDIENDO EL MAXIMO DE 132  *
005600*                          COLUMNAS DEL REPORTE IMPRESO. EL COPY *
005700*                          TFRPTL PASA A WORKING-STORAGE COMO    *
005800*                          AREA DE ARMADO Y SOLO TFRL-TEXTO SE   *
005900*                          TRASLADA AL RENGLON FISICO (132 COL)  *
006000*                          TFRL-LINEA-SALIDA DE LA FD REPORTE    *
006100******************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.             TFS0C03.
006400 AUTHOR.                 ERICK DANIEL RAMIREZ DIVAS.
006500 INSTALLATION.           BANCO INDUSTRIAL, S.A. - SEMILLERO.
006600 DATE-WRITTEN.           05-23-1989.
006700 DATE-COMPILED.
006800 SECURITY.               USO INTERNO - APLICATIVO TIFFIN.
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300    C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700    SELECT ORDENES          ASSIGN TO ORDENES
007800         FILE STATUS IS FS-ORDENES.
007900    SELECT PAGOS            ASSIGN TO PAGOS
008000         FILE STATUS IS FS-PAGOS.
008100    SELECT REPORTE          ASSIGN TO REPORTE
008200         FILE STATUS IS FS-REPORTE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ORDENES
008700    LABEL RECORDS ARE STANDARD.
008800    COPY TFPEDO.
008900
009000 FD  PAGOS
009100    LABEL RECORDS ARE STANDARD.
009200    COPY TFPAGO.
009300
009400 FD  REPORTE
009500    LABEL RECORDS ARE STANDARD.
009600 01  TFRL-LINEA-SALIDA.
009700    05  TFRL-LS-TEXTO         PIC X(131).
009800    05  FILLER                PIC X(01).
009900
010000 WORKING-STORAGE SECTION.
010100
010200*              AREAS DE ESTADO DE ARCHIVOS Y SWITCHES            *
010300******************************************************************
010400 01  FS-ORDENES               PIC 9(02) VALUE ZEROS.
010500 01  FS-PAGOS                 PIC 9(02) VALUE ZEROS.
010600 01  FS-REPORTE               PIC 9(02) VALUE ZEROS.
010700
010800 01  WKS-SWITCHES.
010900    05  WKS-FIN-ORDENES-SW      PIC X(01) VALUE "N".
011000        88  FIN-ORDENES            VALUE "S".
011100    05  WKS-FIN-PAGOS-SW        PIC X(01) VALUE "N".
011200        88  FIN-PAGOS              VALUE "S".
011300    05  WKS-ENCONTRADO-SW       PIC X(01) VALUE "N".
011400        88  ENCONTRADO             VALUE "S".
011500    05  FILLER                  PIC X(01).
011600
011700*                 CONTADORES Y ACUMULADORES GENERALES            *
011800******************************************************************
011900 77  WKS-TOTAL-PEDIDOS        PIC 9(06) COMP VALUE ZERO.
012000 77  WKS-TOTAL-CANTIDAD       PIC 9(07) COMP VALUE ZERO.
012100 77  WKS-TOTAL-INGRESOS       PIC S9(09)V99 VALUE ZERO.
012200 77  WKS-FECHA-MAXIMA         PIC 9(08) VALUE ZERO.
012300 77  WKS-N-ITEMS              PIC 9(03) COMP VALUE ZERO.
012400 77  WKS-N-ITEM-SEM           PIC 9(04) COMP VALUE ZERO.
012500 77  WKS-N-SEMANAS            PIC 9(03) COMP VALUE ZERO.
012600 77  WKS-N-CLIENTES           PIC 9(03) COMP VALUE ZERO.
012700 77  WKS-N-REORDEN            PIC 9(04) COMP VALUE ZERO.
012800 77  WKS-N-FECHAS             PIC 9(03) COMP VALUE ZERO.
012900 77  WKS-N-CRECIENTES         PIC 9(03) COMP VALUE ZERO.
013000 77  WKS-N-TOP                PIC 9(01) COMP VALUE ZERO.
013100 77  WKS-N-RETENIDOS          PIC 9(04) COMP VALUE ZERO.
013200 77  WKS-RONDA                PIC 9(01) COMP VALUE ZERO.
013300 77  WKS-MEJOR-TOTAL          PIC 9(06) COMP VALUE ZERO.
013400 77  WKS-MEJOR-POS            PIC 9(03) COMP VALUE ZERO.
013500 77  WKS-SEMANA-ACTUAL        PIC 9(06) COMP VALUE ZERO.
013600 77  WKS-SEM-1                PIC 9(06) COMP VALUE ZERO.
013700 77  WKS-SEM-2                PIC 9(06) COMP VALUE ZERO.
013800 77  WKS-SEM-3                PIC 9(06) COMP VALUE ZERO.
013900 77  WKS-QTY-1                PIC 9(06) COMP VALUE ZERO.
014000 77  WKS-QTY-2                PIC 9(06) COMP VALUE ZERO.
014100 77  WKS-QTY-3                PIC 9(06) COMP VALUE ZERO.
014200 77  WKS-POS-SEM-1            PIC 9(03) COMP VALUE ZERO.
014300 77  WKS-POS-SEM-2            PIC 9(03) COMP VALUE ZERO.
014400 77  WKS-POS-SEM-3            PIC 9(03) COMP VALUE ZERO.
014500 77  WKS-ITEM-BUSCADO         PIC X(30) VALUE SPACES.
014600 77  WKS-SEMANA-BUSCADA       PIC 9(06) COMP VALUE ZERO.
014700 77  WKS-QTY-ENCONTRADA       PIC 9(06) COMP VALUE ZERO.
014800 77  WKS-SERIAL-MAXIMA        PIC S9(09) COMP VALUE ZERO.
014900 77  WKS-SERIAL-PRIMERA       PIC S9(09) COMP VALUE ZERO.
015000 77  WKS-FECHA-CLAVE          PIC 9(08) VALUE ZERO.
015100 77  WKS-CANT-SUMAR           PIC 9(06) COMP VALUE ZERO.
015200 77  WKS-MONTO-SUMAR          PIC S9(09)V99 VALUE ZERO.
015300 77  WKS-TOTAL-CANT-DIARIA    PIC 9(07) COMP VALUE ZERO.
015400 77  WKS-TOTAL-MONTO-DIARIO   PIC S9(09)V99 VALUE ZERO.
015500 77  WKS-FECHA-CORRIDA        PIC 9(06) VALUE ZERO.
015600
015700 01  WKS-CONTADORES-ESTADO.
015800    05  WKS-CE-ACTIVO-7         PIC 9(04) COMP VALUE ZERO.
015900    05  WKS-CE-ACTIVO-14        PIC 9(04) COMP VALUE ZERO.
016000    05  WKS-CE-RIESGO           PIC 9(04) COMP VALUE ZERO.
016100    05  WKS-CE-CHURN            PIC 9(04) COMP VALUE ZERO.
016200    05  FILLER                  PIC X(01).
016300
016400 01  WKS-METRICAS.
016500    05  WKS-MET-TOTAL-ORDENES   PIC 9(06) COMP VALUE ZERO.
016600    05  WKS-MET-TOTAL-CLIENTES  PIC 9(04) COMP VALUE ZERO.
016700    05  WKS-MET-TOTAL-ITEMS     PIC 9(04) COMP VALUE ZERO.
016800    05  WKS-MET-TOTAL-CANTIDAD  PIC 9(07) COMP VALUE ZERO.
016900    05  WKS-MET-TOTAL-INGRESOS  PIC S9(09)V99 VALUE ZERO.
017000    05  WKS-MET-PROMEDIO-ORDEN  PIC S9(07)V99 VALUE ZERO.
017100    05  WKS-MET-PROMEDIO-CLIE   PIC 9(03)V9 VALUE ZERO.
017200    05  WKS-MET-TASA-RETENCION  PIC 9(03)V9 VALUE ZERO.
017300    05  FILLER                  PIC X(01).
017400
017500 01  WKS-EDITADOS.
017600    05  WKS-ED-NUMERO           PIC ZZZZZZ9.
017700    05  WKS-ED-MONEDA-TOT       PIC ZZ,ZZZ,ZZ9.99.
017800    05  WKS-ED-MONEDA-PROM      PIC Z,ZZZ9.99.
017900    05  WKS-ED-PROM-CLIE        PIC Z9.9.
018000    05  WKS-ED-PORCENTAJE       PIC ZZ9.9.
018100    05  WKS-ED-CANT-DIARIA      PIC ZZZ,ZZ9.
018200    05  WKS-ED-MONTO-DIARIO     PIC -ZZZ,ZZZ,ZZ9.99.
018300    05  FILLER                  PIC X(01).
018400
018500 01  WKS-FECHA-TRABAJO-8      PIC 9(08) VALUE ZERO.
018600 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO-8.
018700    05  WKS-FT2-ANIO            PIC 9(04).
018800    05  WKS-FT2-MES             PIC 9(02).
018900    05  WKS-FT2-DIA             PIC 9(02).
019000 01  WKS-FECHA-TEXTO          PIC X(10) VALUE SPACES.
019100
019200*           TABLAS DE TRABAJO DEL MOTOR DE INSIGHTS (U3/U4)      *
019300******************************************************************
019400 01  TFW-TABLA-ITEMS.
019500    05  TFW-TI-FILA OCCURS 100 TIMES
019600         INDEXED BY TFW-TI-IX.
019700        10  TFW-TI-ITEM           PIC X(30).
019800        10  TFW-TI-TOTAL          PIC 9(06) COMP.
019900        10  FILLER                PIC X(01).
020000
020100 01  TFW-TABLA-ITEM-SEM.
020200    05  TFW-TIS-FILA OCCURS 3000 TIMES
020300         INDEXED BY TFW-TIS-IX.
020400        10  TFW-TIS-ITEM          PIC X(30).
020500        10  TFW-TIS-SEMANA        PIC 9(06) COMP.
020600        10  TFW-TIS-QTY           PIC 9(06) COMP.
020700        10  FILLER                PIC X(01).
020800
020900 01  TFW-TABLA-SEMANAS.
021000    05  TFW-SEM-FILA OCCURS 200 TIMES
021100         INDEXED BY TFW-SEM-IX.
021200        10  TFW-SEM-ID            PIC 9(06) COMP.
021300        10  FILLER                PIC X(01).
021400
021500 01  TFW-TABLA-CLIENTES.
021600    05  TFW-TC-FILA OCCURS 300 TIMES
021700         INDEXED BY TFW-TC-IX.
021800        10  TFW-TC-CLIENTE        PIC X(30).
021900        10  TFW-TC-PRIMERA        PIC 9(08).
022000        10  TFW-TC-ULTIMA         PIC 9(08).
022100        10  TFW-TC-CANT           PIC 9(04) COMP.
022200        10  TFW-TC-DIAS-ULT       PIC 9(05) COMP.
022300        10  TFW-TC-DIAS-VIDA      PIC 9(05) COMP.
022400        10  TFW-TC-RETENIDO       PIC X(01).
022500            88  TC-ES-RETENIDO       VALUE "S".
022600        10  TFW-TC-TIPO-CHURN     PIC X(11).
022700        10  TFW-TC-ESTADO         PIC X(17).
022800        10  FILLER                PIC X(01).
022900
023000 01  TFW-TABLA-REORDEN.
023100    05  TFW-TR-FILA OCCURS 1000 TIMES
023200         INDEXED BY TFW-TR-IX.
023300        10  TFW-TR-CLIENTE        PIC X(30).
023400        10  TFW-TR-ITEM           PIC X(30).
023500        10  TFW-TR-CANT           PIC 9(04) COMP.
023600        10  FILLER                PIC X(01).
023700
023800 01  TFW-TABLA-FECHAS.
023900    05  TFW-TF-FILA OCCURS 400 TIMES
024000         INDEXED BY TFW-TF-IX.
024100        10  TFW-TF-FECHA          PIC 9(08).
024200        10  TFW-TF-CANT-PED       PIC 9(06) COMP.
024300        10  TFW-TF-MONTO-PAG      PIC S9(09)V99.
024400        10  FILLER                PIC X(01).
024500
024600 01  TFW-TABLA-TOP5.
024700    05  TFW-TOP-FILA OCCURS 5 TIMES
024800         INDEXED BY TFW-TOP-IX.
024900        10  TFW-TOP-ITEM          PIC X(30).
025000        10  TFW-TOP-TOTAL         PIC 9(06) COMP.
025100        10  FILLER                PIC X(01).
025200
025300 01  TFW-TABLA-CRECIENTES.
025400    05  TFW-CREC-FILA OCCURS 100 TIMES
025500         INDEXED BY TFW-CREC-IX.
025600        10  TFW-CREC-ITEM         PIC X(30).
025700        10  TFW-CREC-Q1           PIC 9(06) COMP.
025800        10  TFW-CREC-Q2           PIC 9(06) COMP.
025900        10  TFW-CREC-Q3           PIC 9(06) COMP.
026000        10  FILLER                PIC X(01).
026100
026200*          PARAMETROS DE LLAMADA A LA RUTINA DE FECHAS           *
026300******************************************************************
026400 01  TFW-PARM-FECHA.
026500    05  TFW-FECHA-ACCION       PIC X(08).
026600    05  TFW-FECHA-TXT          PIC X(10).
026700    05  TFW-FECHA-8            PIC 9(08).
026800    05  TFW-FECHA-VALIDA       PIC X(01).
026900    05  TFW-FECHA-SERIAL       PIC S9(09) COMP.
027000    05  TFW-FECHA-SEMANA       PIC 9(06).
027100    05  FILLER                 PIC X(01).
027200
027300*        AREA GENERICA DEL RENGLON DE REPORTE (REDEFINES)        *
027400******************************************************************
027500 01  WKS-AREA-REPORTE.
027600    05  WKS-AR-TEXTO           PIC X(131).
027700 01  WKS-AR-ORDEN REDEFINES WKS-AREA-REPORTE.
027800    05  WKS-ARO-FECHA          PIC X(10).
027900    05  FILLER                 PIC X(02).
028000    05  WKS-ARO-CLIENTE        PIC X(30).
028100    05  FILLER                 PIC X(02).
028200    05  WKS-ARO-ITEM           PIC X(30).
028300    05  FILLER                 PIC X(02).
028400    05  WKS-ARO-CANTIDAD       PIC ZZZ9.
028500    05  FILLER                 PIC X(51).
028600 01  WKS-AR-METRICA REDEFINES WKS-AREA-REPORTE.
028700    05  WKS-ARM-ETIQUETA       PIC X(30).
028800    05  WKS-ARM-VALOR          PIC X(20).
028900    05  FILLER                 PIC X(81).
029000 01  WKS-AR-DIARIO REDEFINES WKS-AREA-REPORTE.
029100    05  WKS-ARD-FECHA          PIC X(10).
029200    05  FILLER                 PIC X(04).
029300    05  WKS-ARD-CANTIDAD       PIC X(07).
029400    05  FILLER                 PIC X(04).
029500    05  WKS-ARD-MONTO          PIC X(15).
029600    05  FILLER                 PIC X(91).
029700 01  WKS-AR-CRECIENTE REDEFINES WKS-AREA-REPORTE.
029800    05  WKS-ARC-ITEM           PIC X(30).
029900    05  FILLER                 PIC X(02).
030000    05  WKS-ARC-Q1             PIC X(07).
030100    05  WKS-ARC-Q2             PIC X(07).
030200    05  WKS-ARC-Q3             PIC X(07).
030300    05  FILLER                 PIC X(78).
030400 01  WKS-AR-PAR REDEFINES WKS-AREA-REPORTE.
030500    05  WKS-ARP-CLIENTE        PIC X(30).
030600    05  FILLER                 PIC X(02).
030700    05  WKS-ARP-ITEM           PIC X(30).
030800    05  FILLER                 PIC X(02).
030900    05  WKS-ARP-CANTIDAD       PIC X(07).
031000    05  FILLER                 PIC X(60).
031100*              AREA DE TRABAJO PARA ARMAR EL RENGLON DE REPORTE  *
031200*              (TK-79090 - VER COPY TFRPTL); SOLO TFRL-TEXTO SE  *
031300*              TRASLADA AL RENGLON FISICO TFRL-LINEA-SALIDA      *
031400******************************************************************
031500 COPY TFRPTL.
031600
031700 PROCEDURE DIVISION.
031800******************************************************************
031900 000-PRINCIPAL SECTION.
032000     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-FIN
032100     PERFORM 150-IMPRIME-ENCABEZADO THRU
032200         150-IMPRIME-ENCABEZADO-FIN
032300     PERFORM 200-CARGA-PEDIDOS THRU 200-CARGA-PEDIDOS-FIN
032400     PERFORM 300-ITEMS-CRECIENTES THRU 300-ITEMS-CRECIENTES-FIN
032500     PERFORM 400-TOP-ITEMS THRU 400-TOP-ITEMS-FIN
032600     PERFORM 600-RETENCION-CLIENTES THRU
032700         600-RETENCION-CLIENTES-FIN
032800     PERFORM 750-CARGA-PAGOS THRU 750-CARGA-PAGOS-FIN
032900     PERFORM 800-METRICAS-RESUMEN THRU 800-METRICAS-RESUMEN-FIN
033000     PERFORM 900-IMPRIME-REPORTE THRU 900-IMPRIME-REPORTE-FIN
033100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-FIN
033200     PERFORM 980-ESTADISTICAS THRU 980-ESTADISTICAS-FIN
033300     STOP RUN.
033400 000-PRINCIPAL-FIN. EXIT.
033500
033600 100-ABRE-ARCHIVOS SECTION.
033700     OPEN INPUT ORDENES
033800     OPEN OUTPUT REPORTE
033900     IF FS-ORDENES NOT = ZEROS OR FS-REPORTE NOT = ZEROS
034000        DISPLAY "================================================"
034100            UPON CONSOLE
034200        DISPLAY "  TFS0C03 - ERROR AL ABRIR ARCHIVOS DE INSIGHTS "
034300            UPON CONSOLE
034400        DISPLAY " FS-ORDENES=(" FS-ORDENES ") FS-REPORTE=("
034500            FS-REPORTE ")"
034600            UPON CONSOLE
034700        DISPLAY "================================================"
034800            UPON CONSOLE
034900        MOVE 91 TO RETURN-CODE
035000        STOP RUN
035100     END-IF.
035200 100-ABRE-ARCHIVOS-FIN. EXIT.
035300
035400 150-IMPRIME-ENCABEZADO.
035500     ACCEPT WKS-FECHA-CORRIDA FROM DATE
035600     MOVE SPACES TO WKS-AREA-REPORTE
035700     MOVE "TIFFIN SERVICE INSIGHTS" TO WKS-AR-TEXTO(1:40)
035800     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
035900
036000     MOVE SPACES TO WKS-AREA-REPORTE
036100     MOVE "1. HEADER" TO WKS-AR-TEXTO(1:15)
036200     MOVE "RUN ID TFS0C03  FECHA " TO WKS-AR-TEXTO(16:24)
036300     MOVE WKS-FECHA-CORRIDA TO WKS-AR-TEXTO(40:6)
036400     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
036500
036600     MOVE SPACES TO WKS-AREA-REPORTE
036700     MOVE "2. PARSED ORDERS" TO WKS-AR-TEXTO(1:30)
036800     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
036900 150-IMPRIME-ENCABEZADO-FIN. EXIT.
037000
037100 190-ESCRIBE-LINEA.
037200     MOVE SPACES TO TFRL-REG-SALIDA
037300     MOVE WKS-AR-TEXTO TO TFRL-TEXTO
037400     MOVE SPACES TO TFRL-LINEA-SALIDA
037500     MOVE TFRL-TEXTO TO TFRL-LS-TEXTO
037600     WRITE TFRL-LINEA-SALIDA.
037700 190-ESCRIBE-LINEA-FIN. EXIT.
037800
037900*       200 - CARGA DE PEDIDOS: UNICA PASADA QUE ALIMENTA TODAS  *
038000*       LAS TABLAS DE U3/U4 Y ESCRIBE LA SECCION 2 DEL REPORTE   *
038100******************************************************************
038200 200-CARGA-PEDIDOS SECTION.
038300     PERFORM 205-PROCESA-PEDIDO THRU 205-PROCESA-PEDIDO-FIN
038400        UNTIL FIN-ORDENES
038500     CLOSE ORDENES.
038600 200-CARGA-PEDIDOS-FIN. EXIT.
038700
038800 205-PROCESA-PEDIDO.
038900     READ ORDENES
039000        AT END SET FIN-ORDENES TO TRUE
039100     END-READ
039200     IF NOT FIN-ORDENES
039300        ADD 1 TO WKS-TOTAL-PEDIDOS
039400        ADD TFPD-CANTIDAD TO WKS-TOTAL-CANTIDAD
039500        IF TFPD-FECHA-PEDIDO > WKS-FECHA-MAXIMA
039600           MOVE TFPD-FECHA-PEDIDO TO WKS-FECHA-MAXIMA
039700        END-IF
039800        PERFORM 210-ACUMULA-ITEM THRU 210-ACUMULA-ITEM-FIN
039900        PERFORM 220-ACUMULA-ITEM-SEMANA THRU
040000            220-ACUMULA-ITEM-SEMANA-FIN
040100        PERFORM 230-ACUMULA-CLIENTE THRU
040200            230-ACUMULA-CLIENTE-FIN
040300        PERFORM 240-ACUMULA-REORDEN THRU
040400            240-ACUMULA-REORDEN-FIN
040500        MOVE TFPD-FECHA-PEDIDO TO WKS-FECHA-CLAVE
040600        MOVE TFPD-CANTIDAD     TO WKS-CANT-SUMAR
040700        MOVE ZERO              TO WKS-MONTO-SUMAR
040800        PERFORM 260-REGISTRA-FECHA THRU 260-REGISTRA-FECHA-FIN
040900        PERFORM 270-IMPRIME-DET-PEDIDO THRU
041000            270-IMPRIME-DET-PEDIDO-FIN
041100     END-IF.
041200 205-PROCESA-PEDIDO-FIN. EXIT.
041300
041400 210-ACUMULA-ITEM.
041500     MOVE "N" TO WKS-ENCONTRADO-SW
041600     PERFORM 211-BUSCA-ITEM THRU 211-BUSCA-ITEM-FIN
041700        VARYING TFW-TI-IX FROM 1 BY 1
041800        UNTIL TFW-TI-IX > WKS-N-ITEMS OR ENCONTRADO
041900     IF NOT ENCONTRADO
042000        ADD 1 TO WKS-N-ITEMS
042100        SET TFW-TI-IX TO WKS-N-ITEMS
042200        MOVE TFPD-ITEM TO TFW-TI-ITEM(TFW-TI-IX)
042300        MOVE ZERO      TO TFW-TI-TOTAL(TFW-TI-IX)
042400     END-IF
042500     ADD TFPD-CANTIDAD TO TFW-TI-TOTAL(TFW-TI-IX).
042600 210-ACUMULA-ITEM-FIN. EXIT.
042700
042800 211-BUSCA-ITEM.
042900     IF TFW-TI-ITEM(TFW-TI-IX) = TFPD-ITEM
043000        MOVE "S" TO WKS-ENCONTRADO-SW
043100     END-IF.
043200 211-BUSCA-ITEM-FIN. EXIT.
043300
043400 220-ACUMULA-ITEM-SEMANA.
043500     MOVE "SEMANA" TO TFW-FECHA-ACCION
043600     MOVE TFPD-FECHA-PEDIDO TO TFW-FECHA-8
043700     CALL "TFSFCHA" USING TFW-FECHA-ACCION TFW-FECHA-TXT
043800         TFW-FECHA-8 TFW-FECHA-VALIDA TFW-FECHA-SERIAL
043900         TFW-FECHA-SEMANA
044000     END-CALL
044100     MOVE TFW-FECHA-SEMANA TO WKS-SEMANA-ACTUAL
044200
044300     MOVE "N" TO WKS-ENCONTRADO-SW
044400     PERFORM 221-BUSCA-ITEM-SEMANA THRU
044500         221-BUSCA-ITEM-SEMANA-FIN
044600         VARYING TFW-TIS-IX FROM 1 BY 1
044700         UNTIL TFW-TIS-IX > WKS-N-ITEM-SEM OR ENCONTRADO
044800     IF NOT ENCONTRADO
044900        ADD 1 TO WKS-N-ITEM-SEM
045000        SET TFW-TIS-IX TO WKS-N-ITEM-SEM
045100        MOVE TFPD-ITEM         TO TFW-TIS-ITEM(TFW-TIS-IX)
045200        MOVE WKS-SEMANA-ACTUAL TO TFW-TIS-SEMANA(TFW-TIS-IX)
045300        MOVE ZERO              TO TFW-TIS-QTY(TFW-TIS-IX)
045400     END-IF
045500     ADD TFPD-CANTIDAD TO TFW-TIS-QTY(TFW-TIS-IX)
045600
045700     PERFORM 250-REGISTRA-SEMANA THRU 250-REGISTRA-SEMANA-FIN.
045800 220-ACUMULA-ITEM-SEMANA-FIN. EXIT.
045900
046000 221-BUSCA-ITEM-SEMANA.
046100     IF TFW-TIS-ITEM(TFW-TIS-IX) = TFPD-ITEM
046200        AND TFW-TIS-SEMANA(TFW-TIS-IX) = WKS-SEMANA-ACTUAL
046300        MOVE "S" TO WKS-ENCONTRADO-SW
046400     END-IF.
046500 221-BUSCA-ITEM-SEMANA-FIN. EXIT.
046600
046700 230-ACUMULA-CLIENTE.
046800     MOVE "N" TO WKS-ENCONTRADO-SW
046900     PERFORM 231-BUSCA-CLIENTE THRU 231-BUSCA-CLIENTE-FIN
047000        VARYING TFW-TC-IX FROM 1 BY 1
047100        UNTIL TFW-TC-IX > WKS-N-CLIENTES OR ENCONTRADO
047200     IF NOT ENCONTRADO
047300        ADD 1 TO WKS-N-CLIENTES
047400        SET TFW-TC-IX TO WKS-N-CLIENTES
047500        MOVE TFPD-CLIENTE      TO TFW-TC-CLIENTE(TFW-TC-IX)
047600        MOVE TFPD-FECHA-PEDIDO TO TFW-TC-PRIMERA(TFW-TC-IX)
047700        MOVE TFPD-FECHA-PEDIDO TO TFW-TC-ULTIMA(TFW-TC-IX)
047800        MOVE ZERO              TO TFW-TC-CANT(TFW-TC-IX)
047900     END-IF
048000     ADD 1 TO TFW-TC-CANT(TFW-TC-IX)
048100     IF TFPD-FECHA-PEDIDO > TFW-TC-ULTIMA(TFW-TC-IX)
048200        MOVE TFPD-FECHA-PEDIDO TO TFW-TC-ULTIMA(TFW-TC-IX)
048300     END-IF
048400     IF TFPD-FECHA-PEDIDO < TFW-TC-PRIMERA(TFW-TC-IX)
048500        MOVE TFPD-FECHA-PEDIDO TO TFW-TC-PRIMERA(TFW-TC-IX)
048600     END-IF.
048700 230-ACUMULA-CLIENTE-FIN. EXIT.
048800
048900 231-BUSCA-CLIENTE.
049000     IF TFW-TC-CLIENTE(TFW-TC-IX) = TFPD-CLIENTE
049100        MOVE "S" TO WKS-ENCONTRADO-SW
049200     END-IF.
049300 231-BUSCA-CLIENTE-FIN. EXIT.
049400
049500 240-ACUMULA-REORDEN.
049600     MOVE "N" TO WKS-ENCONTRADO-SW
049700     PERFORM 241-BUSCA-REORDEN THRU 241-BUSCA-REORDEN-FIN
049800        VARYING TFW-TR-IX FROM 1 BY 1
049900        UNTIL TFW-TR-IX > WKS-N-REORDEN OR ENCONTRADO
050000     IF NOT ENCONTRADO
050100        ADD 1 TO WKS-N-REORDEN
050200        SET TFW-TR-IX TO WKS-N-REORDEN
050300        MOVE TFPD-CLIENTE TO TFW-TR-CLIENTE(TFW-TR-IX)
050400        MOVE TFPD-ITEM    TO TFW-TR-ITEM(TFW-TR-IX)
050500        MOVE ZERO         TO TFW-TR-CANT(TFW-TR-IX)
050600     END-IF
050700     ADD 1 TO TFW-TR-CANT(TFW-TR-IX).
050800 240-ACUMULA-REORDEN-FIN. EXIT.
050900
051000 241-BUSCA-REORDEN.
051100     IF TFW-TR-CLIENTE(TFW-TR-IX) = TFPD-CLIENTE
051200        AND TFW-TR-ITEM(TFW-TR-IX) = TFPD-ITEM
051300        MOVE "S" TO WKS-ENCONTRADO-SW
051400     END-IF.
051500 241-BUSCA-REORDEN-FIN. EXIT.
051600
051700*   250 - MANTIENE LA LISTA ORDENADA DE SEMANAS DISTINTAS        *
051800******************************************************************
051900 250-REGISTRA-SEMANA.
052000     MOVE "N" TO WKS-ENCONTRADO-SW
052100     PERFORM 251-BUSCA-SEMANA THRU 251-BUSCA-SEMANA-FIN
052200        VARYING TFW-SEM-IX FROM 1 BY 1
052300        UNTIL TFW-SEM-IX > WKS-N-SEMANAS OR ENCONTRADO
052400     IF NOT ENCONTRADO
052500        ADD 1 TO WKS-N-SEMANAS
052600        SET TFW-SEM-IX TO WKS-N-SEMANAS
052700        PERFORM 252-UBICA-POS-SEMANA THRU
052800            252-UBICA-POS-SEMANA-FIN
052900            VARYING TFW-SEM-IX FROM WKS-N-SEMANAS BY -1
053000            UNTIL TFW-SEM-IX = 1
053100               OR TFW-SEM-ID(TFW-SEM-IX - 1) <= WKS-SEMANA-ACTUAL
053200        MOVE WKS-SEMANA-ACTUAL TO TFW-SEM-ID(TFW-SEM-IX)
053300     END-IF.
053400 250-REGISTRA-SEMANA-FIN. EXIT.
053500
053600 251-BUSCA-SEMANA.
053700     IF TFW-SEM-ID(TFW-SEM-IX) = WKS-SEMANA-ACTUAL
053800        MOVE "S" TO WKS-ENCONTRADO-SW
053900     END-IF.
054000 251-BUSCA-SEMANA-FIN. EXIT.
054100
054200 252-UBICA-POS-SEMANA.
054300     MOVE TFW-SEM-FILA(TFW-SEM-IX - 1) TO
054400         TFW-SEM-FILA(TFW-SEM-IX).
054500 252-UBICA-POS-SEMANA-FIN. EXIT.
054600
054700*   260 - TABLA UNICA DE FECHAS (PEDIDOS + PAGOS). IMPLEMENTA EL *
054800*   MERGE EXTERNO DE LA SECCION 10 DEL REPORTE (VER TK-78533)    *
054900******************************************************************
055000 260-REGISTRA-FECHA.
055100     MOVE "N" TO WKS-ENCONTRADO-SW
055200     PERFORM 261-BUSCA-FECHA THRU 261-BUSCA-FECHA-FIN
055300        VARYING TFW-TF-IX FROM 1 BY 1
055400        UNTIL TFW-TF-IX > WKS-N-FECHAS OR ENCONTRADO
055500     IF NOT ENCONTRADO
055600        ADD 1 TO WKS-N-FECHAS
055700        SET TFW-TF-IX TO WKS-N-FECHAS
055800        PERFORM 262-UBICA-POS-FECHA THRU
055900            262-UBICA-POS-FECHA-FIN
056000            VARYING TFW-TF-IX FROM WKS-N-FECHAS BY -1
056100            UNTIL TFW-TF-IX = 1
056200               OR TFW-TF-FECHA(TFW-TF-IX - 1) <= WKS-FECHA-CLAVE
056300        MOVE WKS-FECHA-CLAVE TO TFW-TF-FECHA(TFW-TF-IX)
056400        MOVE ZERO            TO TFW-TF-CANT-PED(TFW-TF-IX)
056500        MOVE ZERO            TO TFW-TF-MONTO-PAG(TFW-TF-IX)
056600     END-IF
056700     ADD WKS-CANT-SUMAR  TO TFW-TF-CANT-PED(TFW-TF-IX)
056800     ADD WKS-MONTO-SUMAR TO TFW-TF-MONTO-PAG(TFW-TF-IX).
056900 260-REGISTRA-FECHA-FIN. EXIT.
057000
057100 261-BUSCA-FECHA.
057200     IF TFW-TF-FECHA(TFW-TF-IX) = WKS-FECHA-CLAVE
057300        MOVE "S" TO WKS-ENCONTRADO-SW
057400     END-IF.
057500 261-BUSCA-FECHA-FIN. EXIT.
057600
057700 262-UBICA-POS-FECHA.
057800     MOVE TFW-TF-FILA(TFW-TF-IX - 1) TO
057900         TFW-TF-FILA(TFW-TF-IX).
058000 262-UBICA-POS-FECHA-FIN. EXIT.
058100
058200 270-IMPRIME-DET-PEDIDO.
058300     MOVE TFPD-FECHA-PEDIDO TO WKS-FECHA-TRABAJO-8
058400     PERFORM 195-FORMATEA-FECHA THRU 195-FORMATEA-FECHA-FIN
058500     MOVE SPACES TO WKS-AREA-REPORTE
058600     MOVE WKS-FECHA-TEXTO TO WKS-ARO-FECHA
058700     MOVE TFPD-CLIENTE    TO WKS-ARO-CLIENTE
058800     MOVE TFPD-ITEM       TO WKS-ARO-ITEM
058900     MOVE TFPD-CANTIDAD   TO WKS-ARO-CANTIDAD
059000     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
059100 270-IMPRIME-DET-PEDIDO-FIN. EXIT.
059200
059300 195-FORMATEA-FECHA.
059400     MOVE WKS-FT2-ANIO TO WKS-FECHA-TEXTO(1:4)
059500     MOVE "-"          TO WKS-FECHA-TEXTO(5:1)
059600     MOVE WKS-FT2-MES  TO WKS-FECHA-TEXTO(6:2)
059700     MOVE "-"          TO WKS-FECHA-TEXTO(8:1)
059800     MOVE WKS-FT2-DIA  TO WKS-FECHA-TEXTO(9:2).
059900 195-FORMATEA-FECHA-FIN. EXIT.
060000
060100*   300 - ITEMS CRECIENTES: ULTIMAS 3 SEMANAS DEL RANGO OBSERVADO*
060200*   REQUIERE AL MENOS 3 SEMANAS DISTINTAS EN LOS DATOS           *
060300******************************************************************
060400 300-ITEMS-CRECIENTES SECTION.
060500     MOVE ZERO TO WKS-N-CRECIENTES
060600     IF WKS-N-SEMANAS < 3
060700        GO TO 300-ITEMS-CRECIENTES-FIN
060800     END-IF
060900     COMPUTE WKS-POS-SEM-1 = WKS-N-SEMANAS - 2
061000     COMPUTE WKS-POS-SEM-2 = WKS-N-SEMANAS - 1
061100     MOVE    WKS-N-SEMANAS   TO WKS-POS-SEM-3
061200     SET TFW-SEM-IX TO WKS-POS-SEM-1
061300     MOVE TFW-SEM-ID(TFW-SEM-IX) TO WKS-SEM-1
061400     SET TFW-SEM-IX TO WKS-POS-SEM-2
061500     MOVE TFW-SEM-ID(TFW-SEM-IX) TO WKS-SEM-2
061600     SET TFW-SEM-IX TO WKS-POS-SEM-3
061700     MOVE TFW-SEM-ID(TFW-SEM-IX) TO WKS-SEM-3
061800
061900     PERFORM 320-EVALUA-ITEM-CRECIENTE THRU
062000         320-EVALUA-ITEM-CRECIENTE-FIN
062100         VARYING TFW-TI-IX FROM 1 BY 1
062200         UNTIL TFW-TI-IX > WKS-N-ITEMS.
062300 300-ITEMS-CRECIENTES-FIN. EXIT.
062400
062500 310-BUSCA-QTY-SEMANA.
062600     MOVE ZERO TO WKS-QTY-ENCONTRADA
062700     MOVE "N" TO WKS-ENCONTRADO-SW
062800     PERFORM 311-COMPARA-ITEM-SEMANA THRU
062900         311-COMPARA-ITEM-SEMANA-FIN
063000         VARYING TFW-TIS-IX FROM 1 BY 1
063100         UNTIL TFW-TIS-IX > WKS-N-ITEM-SEM OR ENCONTRADO.
063200 310-BUSCA-QTY-SEMANA-FIN. EXIT.
063300
063400 311-COMPARA-ITEM-SEMANA.
063500     IF TFW-TIS-ITEM(TFW-TIS-IX) = WKS-ITEM-BUSCADO
063600        AND TFW-TIS-SEMANA(TFW-TIS-IX) = WKS-SEMANA-BUSCADA
063700        MOVE TFW-TIS-QTY(TFW-TIS-IX) TO WKS-QTY-ENCONTRADA
063800        MOVE "S" TO WKS-ENCONTRADO-SW
063900     END-IF.
064000 311-COMPARA-ITEM-SEMANA-FIN. EXIT.
064100
064200 320-EVALUA-ITEM-CRECIENTE.
064300     MOVE TFW-TI-ITEM(TFW-TI-IX) TO WKS-ITEM-BUSCADO
064400     MOVE WKS-SEM-1 TO WKS-SEMANA-BUSCADA
064500     PERFORM 310-BUSCA-QTY-SEMANA THRU 310-BUSCA-QTY-SEMANA-FIN
064600     MOVE WKS-QTY-ENCONTRADA TO WKS-QTY-1
064700     MOVE WKS-SEM-2 TO WKS-SEMANA-BUSCADA
064800     PERFORM 310-BUSCA-QTY-SEMANA THRU 310-BUSCA-QTY-SEMANA-FIN
064900     MOVE WKS-QTY-ENCONTRADA TO WKS-QTY-2
065000     MOVE WKS-SEM-3 TO WKS-SEMANA-BUSCADA
065100     PERFORM 310-BUSCA-QTY-SEMANA THRU 310-BUSCA-QTY-SEMANA-FIN
065200     MOVE WKS-QTY-ENCONTRADA TO WKS-QTY-3
065300
065400     IF WKS-QTY-3 > WKS-QTY-2 AND WKS-QTY-2 > WKS-QTY-1
065500        ADD 1 TO WKS-N-CRECIENTES
065600        SET TFW-CREC-IX TO WKS-N-CRECIENTES
065700        MOVE WKS-ITEM-BUSCADO TO TFW-CREC-ITEM(TFW-CREC-IX)
065800        MOVE WKS-QTY-1        TO TFW-CREC-Q1(TFW-CREC-IX)
065900        MOVE WKS-QTY-2        TO TFW-CREC-Q2(TFW-CREC-IX)
066000        MOVE WKS-QTY-3        TO TFW-CREC-Q3(TFW-CREC-IX)
066100     END-IF.
066200 320-EVALUA-ITEM-CRECIENTE-FIN. EXIT.
066300
066400*   400 - TOP 5 DE ITEMS POR CANTIDAD VENDIDA. EMPATES           *
066500*   SE RESUELVEN DEJANDO EL PRIMERO QUE APARECIO EN LOS DATOS    *
066600******************************************************************
066700 400-TOP-ITEMS SECTION.
066800     MOVE ZERO TO WKS-N-TOP
066900     MOVE ZERO TO WKS-RONDA
067000     IF WKS-N-ITEMS = ZERO
067100        GO TO 400-TOP-ITEMS-FIN
067200     END-IF
067300
067400     PERFORM 430-SELECCIONA-TOP THRU 430-SELECCIONA-TOP-FIN
067500         VARYING WKS-RONDA FROM 1 BY 1
067600         UNTIL WKS-RONDA > 5 OR WKS-RONDA > WKS-N-ITEMS.
067700 400-TOP-ITEMS-FIN. EXIT.
067800
067900 430-SELECCIONA-TOP.
068000     MOVE ZERO TO WKS-MEJOR-TOTAL
068100     MOVE ZERO TO WKS-MEJOR-POS
068200     PERFORM 431-COMPARA-MEJOR THRU 431-COMPARA-MEJOR-FIN
068300         VARYING TFW-TI-IX FROM 1 BY 1
068400         UNTIL TFW-TI-IX > WKS-N-ITEMS.
068500
068600     IF WKS-MEJOR-POS > ZERO
068700        ADD 1 TO WKS-N-TOP
068800        SET TFW-TOP-IX TO WKS-N-TOP
068900        SET TFW-TI-IX TO WKS-MEJOR-POS
069000        MOVE TFW-TI-ITEM(TFW-TI-IX)  TO TFW-TOP-ITEM(TFW-TOP-IX)
069100        MOVE TFW-TI-TOTAL(TFW-TI-IX) TO TFW-TOP-TOTAL(TFW-TOP-IX)
069200        MOVE ZERO                    TO TFW-TI-TOTAL(TFW-TI-IX)
069300     END-IF.
069400 430-SELECCIONA-TOP-FIN. EXIT.
069500
069600 431-COMPARA-MEJOR.
069700     IF TFW-TI-TOTAL(TFW-TI-IX) > WKS-MEJOR-TOTAL
069800        MOVE TFW-TI-TOTAL(TFW-TI-IX) TO WKS-MEJOR-TOTAL
069900        SET WKS-MEJOR-POS TO TFW-TI-IX
070000     END-IF.
070100 431-COMPARA-MEJOR-FIN. EXIT.
070200
070300*   600 - RETENCION Y CHURN DE CLIENTES. CLASIFICA               *
070400*   CADA CLIENTE SEGUN DIAS TRANSCURRIDOS DESDE SU ULTIMO PEDIDO *
070500******************************************************************
070600 600-RETENCION-CLIENTES SECTION.
070700     MOVE ZERO TO WKS-CE-ACTIVO-7
070800     MOVE ZERO TO WKS-CE-ACTIVO-14
070900     MOVE ZERO TO WKS-CE-RIESGO
071000     MOVE ZERO TO WKS-CE-CHURN
071100     MOVE ZERO TO WKS-N-RETENIDOS
071200
071300     MOVE "SERIAL"           TO TFW-FECHA-ACCION
071400     MOVE WKS-FECHA-MAXIMA   TO TFW-FECHA-8
071500     CALL "TFSFCHA" USING TFW-FECHA-ACCION TFW-FECHA-TXT
071600             TFW-FECHA-8 TFW-FECHA-VALIDA TFW-FECHA-SERIAL
071700             TFW-FECHA-SEMANA
071800     MOVE TFW-FECHA-SERIAL TO WKS-SERIAL-MAXIMA
071900
072000     PERFORM 610-CLASIFICA-CLIENTE THRU 610-CLASIFICA-CLIENTE-FIN
072100         VARYING TFW-TC-IX FROM 1 BY 1
072200         UNTIL TFW-TC-IX > WKS-N-CLIENTES.
072300
072400     IF WKS-N-CLIENTES > ZERO
072500        COMPUTE WKS-MET-TASA-RETENCION ROUNDED =
072600            (WKS-N-RETENIDOS * 100) / WKS-N-CLIENTES
072700     END-IF.
072800 600-RETENCION-CLIENTES-FIN. EXIT.
072900
073000 610-CLASIFICA-CLIENTE.
073100     MOVE "SERIAL" TO TFW-FECHA-ACCION
073200     MOVE TFW-TC-ULTIMA(TFW-TC-IX) TO TFW-FECHA-8
073300     CALL "TFSFCHA" USING TFW-FECHA-ACCION TFW-FECHA-TXT
073400             TFW-FECHA-8 TFW-FECHA-VALIDA TFW-FECHA-SERIAL
073500             TFW-FECHA-SEMANA
073600     COMPUTE TFW-TC-DIAS-ULT(TFW-TC-IX) =
073700         WKS-SERIAL-MAXIMA - TFW-FECHA-SERIAL
073800
073900     MOVE "SERIAL" TO TFW-FECHA-ACCION
074000     MOVE TFW-TC-PRIMERA(TFW-TC-IX) TO TFW-FECHA-8
074100     CALL "TFSFCHA" USING TFW-FECHA-ACCION TFW-FECHA-TXT
074200             TFW-FECHA-8 TFW-FECHA-VALIDA TFW-FECHA-SERIAL
074300             TFW-FECHA-SEMANA
074400     MOVE TFW-FECHA-SERIAL TO WKS-SERIAL-PRIMERA
074500     COMPUTE TFW-TC-DIAS-VIDA(TFW-TC-IX) =
074600         WKS-SERIAL-MAXIMA - WKS-SERIAL-PRIMERA
074700
074800     EVALUATE TRUE
074900        WHEN TFW-TC-DIAS-ULT(TFW-TC-IX) <= 7
075000           MOVE "ACTIVE (7 DAYS)"   TO TFW-TC-ESTADO(TFW-TC-IX)
075100           ADD 1 TO WKS-CE-ACTIVO-7
075200        WHEN TFW-TC-DIAS-ULT(TFW-TC-IX) <= 14
075300           MOVE "ACTIVE (14 DAYS)"  TO TFW-TC-ESTADO(TFW-TC-IX)
075400           ADD 1 TO WKS-CE-ACTIVO-14
075500        WHEN TFW-TC-DIAS-ULT(TFW-TC-IX) <= 30
075600           MOVE "AT RISK"           TO TFW-TC-ESTADO(TFW-TC-IX)
075700           ADD 1 TO WKS-CE-RIESGO
075800        WHEN OTHER
075900           MOVE "CHURNED"           TO TFW-TC-ESTADO(TFW-TC-IX)
076000           ADD 1 TO WKS-CE-CHURN
076100     END-EVALUATE.
076200
076300     IF TFW-TC-DIAS-ULT(TFW-TC-IX) <= 14
076400        SET TC-ES-RETENIDO(TFW-TC-IX) TO TRUE
076500        ADD 1 TO WKS-N-RETENIDOS
076600     ELSE
076700        MOVE "N" TO TFW-TC-RETENIDO(TFW-TC-IX)
076800        EVALUATE TRUE
076900           WHEN TFW-TC-CANT(TFW-TC-IX) = 1
077000              MOVE "TRIAL"       TO TFW-TC-TIPO-CHURN(TFW-TC-IX)
077100           WHEN TFW-TC-DIAS-VIDA(TFW-TC-IX) < 7
077200              MOVE "QUICK CHURN" TO TFW-TC-TIPO-CHURN(TFW-TC-IX)
077300           WHEN OTHER
077400              MOVE "SLOW CHURN"  TO TFW-TC-TIPO-CHURN(TFW-TC-IX)
077500        END-EVALUATE
077600     END-IF.
077700 610-CLASIFICA-CLIENTE-FIN. EXIT.
077800
077900*   750 - CARGA DE PAGOS (PARA MEZCLA DE INGRESOS DIARIOS, R8)   *
078000*   REGISTRA CADA MONTO EN LA TABLA DE FECHAS COMPARTIDA         *
078100******************************************************************
078200 750-CARGA-PAGOS SECTION.
078300     OPEN INPUT PAGOS
078400     IF FS-PAGOS NOT = ZERO
078500        DISPLAY "TFS0C03 - ERROR AL ABRIR PAGOS " FS-PAGOS
078600        MOVE 91 TO RETURN-CODE
078700        STOP RUN
078800     END-IF
078900
079000     PERFORM 755-PROCESA-PAGO THRU 755-PROCESA-PAGO-FIN
079100         UNTIL FIN-PAGOS.
079200
079300     CLOSE PAGOS.
079400 750-CARGA-PAGOS-FIN. EXIT.
079500
079600 755-PROCESA-PAGO.
079700     READ PAGOS
079800        AT END
079900           MOVE "S" TO WKS-FIN-PAGOS-SW
080000        NOT AT END
080100           MOVE TFPG-FECHA-PAGO TO WKS-FECHA-CLAVE
080200           MOVE ZERO            TO WKS-CANT-SUMAR
080300           MOVE TFPG-MONTO      TO WKS-MONTO-SUMAR
080400           PERFORM 260-REGISTRA-FECHA THRU 260-REGISTRA-FECHA-FIN
080500           ADD TFPG-MONTO       TO WKS-TOTAL-INGRESOS
080600     END-READ.
080700 755-PROCESA-PAGO-FIN. EXIT.
080800
080900*   800 - METRICAS DE RESUMEN DEL APLICATIVO                     *
081000******************************************************************
081100 800-METRICAS-RESUMEN SECTION.
081200     MOVE WKS-TOTAL-PEDIDOS   TO WKS-MET-TOTAL-ORDENES
081300     MOVE WKS-N-CLIENTES      TO WKS-MET-TOTAL-CLIENTES
081400     MOVE WKS-N-ITEMS         TO WKS-MET-TOTAL-ITEMS
081500     MOVE WKS-TOTAL-CANTIDAD  TO WKS-MET-TOTAL-CANTIDAD
081600     MOVE WKS-TOTAL-INGRESOS  TO WKS-MET-TOTAL-INGRESOS
081700
081800     IF WKS-TOTAL-PEDIDOS > ZERO
081900        COMPUTE WKS-MET-PROMEDIO-ORDEN ROUNDED =
082000            WKS-TOTAL-INGRESOS / WKS-TOTAL-PEDIDOS
082100     END-IF
082200
082300     IF WKS-N-CLIENTES > ZERO
082400        COMPUTE WKS-MET-PROMEDIO-CLIE ROUNDED =
082500            WKS-TOTAL-PEDIDOS / WKS-N-CLIENTES
082600     END-IF.
082700 800-METRICAS-RESUMEN-FIN. EXIT.
082800
082900*   900 - IMPRESION DEL REPORTE. DESPACHA LAS SECCIONES 3 A 11   *
083000*   DEL REPORTE DE INSIGHTS, EN EL ORDEN DEL APLICATIVO          *
083100******************************************************************
083200 900-IMPRIME-REPORTE SECTION.
083300     PERFORM 901-IMPRIME-METRICAS THRU 901-IMPRIME-METRICAS-FIN
083400     PERFORM 902-IMPRIME-CRECIENTES THRU
083500         902-IMPRIME-CRECIENTES-FIN
083600     PERFORM 903-IMPRIME-TOP THRU 903-IMPRIME-TOP-FIN
083700     PERFORM 904-IMPRIME-STOCK THRU 904-IMPRIME-STOCK-FIN
083800     PERFORM 905-IMPRIME-RETENIDOS THRU
083900         905-IMPRIME-RETENIDOS-FIN
084000     PERFORM 906-IMPRIME-CHURN THRU 906-IMPRIME-CHURN-FIN
084100     PERFORM 907-IMPRIME-REORDEN THRU
084200         907-IMPRIME-REORDEN-FIN
084300     PERFORM 908-IMPRIME-DIARIO THRU 908-IMPRIME-DIARIO-FIN
084400     PERFORM 909-IMPRIME-ESTADO THRU 909-IMPRIME-ESTADO-FIN.
084500 900-IMPRIME-REPORTE-FIN. EXIT.
084600
084700*   901 - SECCION 3: METRICAS DE RESUMEN DEL APLICATIVO          *
084800******************************************************************
084900 901-IMPRIME-METRICAS.
085000     MOVE SPACES TO WKS-AREA-REPORTE
085100     MOVE "3. SUMMARY METRICS" TO WKS-AR-TEXTO(1:30)
085200     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
085300
085400     MOVE SPACES TO WKS-AREA-REPORTE
085500     MOVE "TOTAL ORDERS"       TO WKS-ARM-ETIQUETA
085600     MOVE WKS-MET-TOTAL-ORDENES TO WKS-ED-NUMERO
085700     MOVE WKS-ED-NUMERO         TO WKS-ARM-VALOR
085800     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
085900
086000     MOVE SPACES TO WKS-AREA-REPORTE
086100     MOVE "UNIQUE CUSTOMERS"    TO WKS-ARM-ETIQUETA
086200     MOVE WKS-MET-TOTAL-CLIENTES TO WKS-ED-NUMERO
086300     MOVE WKS-ED-NUMERO          TO WKS-ARM-VALOR
086400     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
086500
086600     MOVE SPACES TO WKS-AREA-REPORTE
086700     MOVE "UNIQUE ITEMS"     TO WKS-ARM-ETIQUETA
086800     MOVE WKS-MET-TOTAL-ITEMS TO WKS-ED-NUMERO
086900     MOVE WKS-ED-NUMERO       TO WKS-ARM-VALOR
087000     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
087100
087200     MOVE SPACES TO WKS-AREA-REPORTE
087300     MOVE "TOTAL QUANTITY"      TO WKS-ARM-ETIQUETA
087400     MOVE WKS-MET-TOTAL-CANTIDAD TO WKS-ED-NUMERO
087500     MOVE WKS-ED-NUMERO          TO WKS-ARM-VALOR
087600     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
087700
087800     MOVE SPACES TO WKS-AREA-REPORTE
087900     MOVE "TOTAL REVENUE"       TO WKS-ARM-ETIQUETA
088000     MOVE WKS-MET-TOTAL-INGRESOS TO WKS-ED-MONEDA-TOT
088100     MOVE WKS-ED-MONEDA-TOT      TO WKS-ARM-VALOR
088200     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
088300
088400     MOVE SPACES TO WKS-AREA-REPORTE
088500     MOVE "AVG ORDER VALUE"     TO WKS-ARM-ETIQUETA
088600     MOVE WKS-MET-PROMEDIO-ORDEN TO WKS-ED-MONEDA-PROM
088700     MOVE WKS-ED-MONEDA-PROM     TO WKS-ARM-VALOR
088800     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
088900
089000     MOVE SPACES TO WKS-AREA-REPORTE
089100     MOVE "AVG ORDERS/CUSTOMER" TO WKS-ARM-ETIQUETA
089200     MOVE WKS-MET-PROMEDIO-CLIE  TO WKS-ED-PROM-CLIE
089300     MOVE WKS-ED-PROM-CLIE       TO WKS-ARM-VALOR
089400     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
089500
089600     MOVE SPACES TO WKS-AREA-REPORTE
089700     MOVE "RETENTION RATE"      TO WKS-ARM-ETIQUETA
089800     MOVE WKS-MET-TASA-RETENCION TO WKS-ED-PORCENTAJE
089900     STRING WKS-ED-PORCENTAJE "%" DELIMITED BY SIZE
090000          INTO WKS-ARM-VALOR
090100     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
090200 901-IMPRIME-METRICAS-FIN. EXIT.
090300
090400*   902 - SECCION 4: ITEMS CRECIENTES (NOMBRE + 3 CANTIDADES)    *
090500******************************************************************
090600 902-IMPRIME-CRECIENTES.
090700     MOVE SPACES TO WKS-AREA-REPORTE
090800     MOVE "4. INCREASING ITEMS" TO WKS-AR-TEXTO(1:30)
090900     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
091000     IF WKS-N-CRECIENTES = ZERO
091100        GO TO 902-IMPRIME-CRECIENTES-FIN
091200     END-IF
091300     PERFORM 920-IMPRIME-UN-CRECIENTE THRU
091400         920-IMPRIME-UN-CRECIENTE-FIN
091500         VARYING TFW-CREC-IX FROM 1 BY 1
091600         UNTIL TFW-CREC-IX > WKS-N-CRECIENTES.
091700 902-IMPRIME-CRECIENTES-FIN. EXIT.
091800
091900 920-IMPRIME-UN-CRECIENTE.
092000     MOVE SPACES TO WKS-AREA-REPORTE
092100     MOVE TFW-CREC-ITEM(TFW-CREC-IX) TO WKS-ARC-ITEM
092200     MOVE TFW-CREC-Q1(TFW-CREC-IX)   TO WKS-ED-CANT-DIARIA
092300     MOVE WKS-ED-CANT-DIARIA         TO WKS-ARC-Q1
092400     MOVE TFW-CREC-Q2(TFW-CREC-IX)   TO WKS-ED-CANT-DIARIA
092500     MOVE WKS-ED-CANT-DIARIA         TO WKS-ARC-Q2
092600     MOVE TFW-CREC-Q3(TFW-CREC-IX)   TO WKS-ED-CANT-DIARIA
092700     MOVE WKS-ED-CANT-DIARIA         TO WKS-ARC-Q3
092800     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
092900 920-IMPRIME-UN-CRECIENTE-FIN. EXIT.
093000
093100*   903 - SECCION 5: TOP 5 ITEMS POR CANTIDAD TOTAL              *
093200******************************************************************
093300 903-IMPRIME-TOP.
093400     MOVE SPACES TO WKS-AREA-REPORTE
093500     MOVE "5. TOP ITEMS" TO WKS-AR-TEXTO(1:30)
093600     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
093700     IF WKS-N-TOP = ZERO
093800        GO TO 903-IMPRIME-TOP-FIN
093900     END-IF
094000     PERFORM 930-IMPRIME-UN-TOP THRU 930-IMPRIME-UN-TOP-FIN
094100         VARYING TFW-TOP-IX FROM 1 BY 1
094200         UNTIL TFW-TOP-IX > WKS-N-TOP.
094300 903-IMPRIME-TOP-FIN. EXIT.
094400
094500 930-IMPRIME-UN-TOP.
094600     MOVE SPACES TO WKS-AREA-REPORTE
094700     MOVE TFW-TOP-ITEM(TFW-TOP-IX)  TO WKS-ARM-ETIQUETA
094800     MOVE TFW-TOP-TOTAL(TFW-TOP-IX) TO WKS-ED-NUMERO
094900     MOVE WKS-ED-NUMERO             TO WKS-ARM-VALOR
095000     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
095100 930-IMPRIME-UN-TOP-FIN. EXIT.
095200
095300*   904 - SECCION 6: BAJO INVENTARIO (8 UNIDADES FIJAS)          *
095400******************************************************************
095500 904-IMPRIME-STOCK.
095600     MOVE SPACES TO WKS-AREA-REPORTE
095700     MOVE "6. LOW STOCK" TO WKS-AR-TEXTO(1:30)
095800     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
095900     IF WKS-N-TOP = ZERO
096000        GO TO 904-IMPRIME-STOCK-FIN
096100     END-IF
096200     PERFORM 940-IMPRIME-UN-BAJO-STOCK THRU
096300         940-IMPRIME-UN-BAJO-STOCK-FIN
096400         VARYING TFW-TOP-IX FROM 1 BY 1
096500         UNTIL TFW-TOP-IX > WKS-N-TOP.
096600 904-IMPRIME-STOCK-FIN. EXIT.
096700
096800 940-IMPRIME-UN-BAJO-STOCK.
096900     MOVE SPACES TO WKS-AREA-REPORTE
097000     MOVE TFW-TOP-ITEM(TFW-TOP-IX) TO WKS-ARM-ETIQUETA
097100     MOVE "8 UNITS"                TO WKS-ARM-VALOR
097200     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
097300 940-IMPRIME-UN-BAJO-STOCK-FIN. EXIT.
097400
097500*   905 - SECCION 7: CLIENTES RETENIDOS (DIAS DESDE ULTIMO <= 14)*
097600******************************************************************
097700 905-IMPRIME-RETENIDOS.
097800     MOVE SPACES TO WKS-AREA-REPORTE
097900     MOVE "7. RETAINED CUSTOMERS" TO WKS-AR-TEXTO(1:30)
098000     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
098100     IF WKS-N-CLIENTES = ZERO
098200        GO TO 905-IMPRIME-RETENIDOS-FIN
098300     END-IF
098400     PERFORM 945-IMPRIME-UN-RETENIDO THRU
098500         945-IMPRIME-UN-RETENIDO-FIN
098600         VARYING TFW-TC-IX FROM 1 BY 1
098700         UNTIL TFW-TC-IX > WKS-N-CLIENTES.
098800 905-IMPRIME-RETENIDOS-FIN. EXIT.
098900
099000 945-IMPRIME-UN-RETENIDO.
099100     IF TC-ES-RETENIDO(TFW-TC-IX)
099200        MOVE SPACES TO WKS-AREA-REPORTE
099300        MOVE TFW-TC-CLIENTE(TFW-TC-IX) TO WKS-ARM-ETIQUETA
099400        PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
099500     END-IF.
099600 945-IMPRIME-UN-RETENIDO-FIN. EXIT.
099700
099800*   906 - SECCION 8: CLIENTES CON CHURN (NOMBRE + TIPO)          *
099900******************************************************************
100000 906-IMPRIME-CHURN.
100100     MOVE SPACES TO WKS-AREA-REPORTE
100200     MOVE "8. CHURNED CUSTOMERS" TO WKS-AR-TEXTO(1:30)
100300     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
100400     IF WKS-N-CLIENTES = ZERO
100500        GO TO 906-IMPRIME-CHURN-FIN
100600     END-IF
100700     PERFORM 946-IMPRIME-UN-CHURN THRU 946-IMPRIME-UN-CHURN-FIN
100800         VARYING TFW-TC-IX FROM 1 BY 1
100900         UNTIL TFW-TC-IX > WKS-N-CLIENTES.
101000 906-IMPRIME-CHURN-FIN. EXIT.
101100
101200 946-IMPRIME-UN-CHURN.
101300     IF NOT TC-ES-RETENIDO(TFW-TC-IX)
101400        MOVE SPACES TO WKS-AREA-REPORTE
101500        MOVE TFW-TC-CLIENTE(TFW-TC-IX)    TO WKS-ARM-ETIQUETA
101600        MOVE TFW-TC-TIPO-CHURN(TFW-TC-IX) TO WKS-ARM-VALOR
101700        PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
101800     END-IF.
101900 946-IMPRIME-UN-CHURN-FIN. EXIT.
102000
102100*   907 - SECCION 9: PEDIDOS REPETIDOS (CLIENTE+ITEM, CONTEO>1)  *
102200******************************************************************
102300 907-IMPRIME-REORDEN.
102400     MOVE SPACES TO WKS-AREA-REPORTE
102500     MOVE "9. REORDERED ITEMS" TO WKS-AR-TEXTO(1:30)
102600     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
102700     IF WKS-N-REORDEN = ZERO
102800        GO TO 907-IMPRIME-REORDEN-FIN
102900     END-IF
103000     PERFORM 947-IMPRIME-UN-REORDEN THRU
103100         947-IMPRIME-UN-REORDEN-FIN
103200         VARYING TFW-TR-IX FROM 1 BY 1
103300         UNTIL TFW-TR-IX > WKS-N-REORDEN.
103400 907-IMPRIME-REORDEN-FIN. EXIT.
103500
103600 947-IMPRIME-UN-REORDEN.
103700     IF TFW-TR-CANT(TFW-TR-IX) > 1
103800        MOVE SPACES TO WKS-AREA-REPORTE
103900        MOVE TFW-TR-CLIENTE(TFW-TR-IX) TO WKS-ARP-CLIENTE
104000        MOVE TFW-TR-ITEM(TFW-TR-IX)    TO WKS-ARP-ITEM
104100        MOVE TFW-TR-CANT(TFW-TR-IX)    TO WKS-ED-NUMERO
104200        MOVE WKS-ED-NUMERO             TO WKS-ARP-CANTIDAD
104300        PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
104400     END-IF.
104500 947-IMPRIME-UN-REORDEN-FIN. EXIT.
104600
104700*   908 - SECCION 10: INGRESOS DIARIOS (CONTROL POR FECHA        *
104800*   ASCENDENTE) CON TOTAL DE QUIEBRE AL FINAL                    *
104900******************************************************************
105000 908-IMPRIME-DIARIO.
105100     MOVE SPACES TO WKS-AREA-REPORTE
105200     MOVE "10. DAILY REVENUE" TO WKS-AR-TEXTO(1:30)
105300     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
105400     MOVE ZERO TO WKS-TOTAL-CANT-DIARIA
105500     MOVE ZERO TO WKS-TOTAL-MONTO-DIARIO
105600     IF WKS-N-FECHAS = ZERO
105700        GO TO 908-IMPRIME-DIARIO-FIN
105800     END-IF
105900     PERFORM 948-IMPRIME-UN-DIARIO THRU 948-IMPRIME-UN-DIARIO-FIN
106000         VARYING TFW-TF-IX FROM 1 BY 1
106100         UNTIL TFW-TF-IX > WKS-N-FECHAS.
106200
106300     MOVE SPACES TO WKS-AREA-REPORTE
106400     MOVE "TOTAL"                TO WKS-ARD-FECHA
106500     MOVE WKS-TOTAL-CANT-DIARIA  TO WKS-ED-CANT-DIARIA
106600     MOVE WKS-ED-CANT-DIARIA     TO WKS-ARD-CANTIDAD
106700     MOVE WKS-TOTAL-MONTO-DIARIO TO WKS-ED-MONTO-DIARIO
106800     MOVE WKS-ED-MONTO-DIARIO    TO WKS-ARD-MONTO
106900     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
107000 908-IMPRIME-DIARIO-FIN. EXIT.
107100
107200 948-IMPRIME-UN-DIARIO.
107300     MOVE TFW-TF-FECHA(TFW-TF-IX) TO WKS-FECHA-TRABAJO-8
107400     PERFORM 195-FORMATEA-FECHA THRU 195-FORMATEA-FECHA-FIN
107500     MOVE SPACES TO WKS-AREA-REPORTE
107600     MOVE WKS-FECHA-TEXTO TO WKS-ARD-FECHA
107700     MOVE TFW-TF-CANT-PED(TFW-TF-IX) TO WKS-ED-CANT-DIARIA
107800     MOVE WKS-ED-CANT-DIARIA          TO WKS-ARD-CANTIDAD
107900     MOVE TFW-TF-MONTO-PAG(TFW-TF-IX) TO WKS-ED-MONTO-DIARIO
108000     MOVE WKS-ED-MONTO-DIARIO         TO WKS-ARD-MONTO
108100     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
108200     ADD TFW-TF-CANT-PED(TFW-TF-IX)  TO WKS-TOTAL-CANT-DIARIA
108300     ADD TFW-TF-MONTO-PAG(TFW-TF-IX) TO WKS-TOTAL-MONTO-DIARIO.
108400 948-IMPRIME-UN-DIARIO-FIN. EXIT.
108500
108600*   909 - SECCION 11: DESGLOSE DE ESTADO DE RETENCION              *
108700******************************************************************
108800 909-IMPRIME-ESTADO.
108900     MOVE SPACES TO WKS-AREA-REPORTE
109000     MOVE "11. RETENTION STATUS" TO WKS-AR-TEXTO(1:30)
109100     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
109200
109300     MOVE SPACES TO WKS-AREA-REPORTE
109400     MOVE "ACTIVE (7 DAYS)"  TO WKS-ARM-ETIQUETA
109500     MOVE WKS-CE-ACTIVO-7    TO WKS-ED-NUMERO
109600     MOVE WKS-ED-NUMERO      TO WKS-ARM-VALOR
109700     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
109800
109900     MOVE SPACES TO WKS-AREA-REPORTE
110000     MOVE "ACTIVE (14 DAYS)" TO WKS-ARM-ETIQUETA
110100     MOVE WKS-CE-ACTIVO-14   TO WKS-ED-NUMERO
110200     MOVE WKS-ED-NUMERO      TO WKS-ARM-VALOR
110300     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
110400
110500     MOVE SPACES TO WKS-AREA-REPORTE
110600     MOVE "AT RISK"         TO WKS-ARM-ETIQUETA
110700     MOVE WKS-CE-RIESGO      TO WKS-ED-NUMERO
110800     MOVE WKS-ED-NUMERO      TO WKS-ARM-VALOR
110900     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN
111000
111100     MOVE SPACES TO WKS-AREA-REPORTE
111200     MOVE "CHURNED"         TO WKS-ARM-ETIQUETA
111300     MOVE WKS-CE-CHURN       TO WKS-ED-NUMERO
111400     MOVE WKS-ED-NUMERO      TO WKS-ARM-VALOR
111500     PERFORM 190-ESCRIBE-LINEA THRU 190-ESCRIBE-LINEA-FIN.
111600 909-IMPRIME-ESTADO-FIN. EXIT.
111700
111800*   950 - CIERRE DE ARCHIVOS AL FINAL DE LA CORRIDA              *
111900******************************************************************
112000 950-CIERRA-ARCHIVOS SECTION.
112100     CLOSE REPORTE.
112200 950-CIERRA-ARCHIVOS-FIN. EXIT.
112300
112400*   980 - ESTADISTICAS DE CONTROL EN CONSOLA (HABITO DEL TURNO   *
112500*   DE OPERACIONES PARA CUADRAR CORRIDAS DE NOCHE)               *
112600******************************************************************
112700 980-ESTADISTICAS SECTION.
112800     DISPLAY "TFS0C03 - PEDIDOS LEIDOS......: " WKS-TOTAL-PEDIDOS
112900         UPON CONSOLE
113000     DISPLAY "TFS0C03 - ITEMS DISTINTOS.....: " WKS-N-ITEMS
113100         UPON CONSOLE
113200     DISPLAY "TFS0C03 - CLIENTES DISTINTOS..: " WKS-N-CLIENTES
113300         UPON CONSOLE
113400     DISPLAY "TFS0C03 - CLIENTES RETENIDOS..: " WKS-N-RETENIDOS
113500         UPON CONSOLE.
113600 980-ESTADISTICAS-FIN. EXIT.
113700
