000100******************************************************************
000200* FECHA       : 15/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000500* PROGRAMA    : TFS0C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE MENSAJES DE PEDIDOS (TEXTO     *
000800*             : LIBRE EXPORTADO DE LA APP DE MENSAJERIA), UBICA  *
000900*             : EL PATRON "ORDER: ... | NAME: ... | DATE: ..."   *
001000*             : SIN IMPORTAR MAYUSCULAS/MINUSCULAS, EXPLOTA LA   *
001100*             : LISTA DE ITEMS SEPARADA POR COMAS Y ESCRIBE UN   *
001200*             : REGISTRO DE PEDIDO NORMALIZADO POR CADA ITEM     *
001300* ARCHIVOS    : MENSAJES (ENTRADA, SECUENCIAL POR LINEA)         *
001400*             : PEDIDOS  (SALIDA, COPY TFPEDO)                   *
001500* PROGRAMA(S) : CALL A TFSFCHA PARA VALIDAR/NORMALIZAR LA FECHA  *
001600******************************************************************
001700*   HISTORIAL DE CAMBIOS                                         *
001800* --------------------------------------------------------------*
001900* 1989-03-15 EEDR TK-77004 VERSION ORIGINAL                      *TK-77004
002000* 1989-03-29 EEDR TK-77007 SE AGREGA RUTINA COMUN DE EXTRACCION  *TK-77007
002100*                          DE SEGMENTOS (350-EXTRAE-VALOR)       *
002200* 1990-02-14 EEDR TK-77012 CORRIGE EXPLOSION DE ITEMS CON UNA    *TK-77012
002300*                          SOLA COMA AL FINAL DEL RENGLON        *
002400* 1998-11-20 EEDR TK-77850 REVISION Y2K: EL PARSEO DE FECHA SE   *TK-77850
002500*                          DELEGA COMPLETO A TFSFCHA, EL PROPIO  *
002600*                          PROGRAMA NO GUARDA SIGLO, NO REQUIERE *
002700*                          CAMBIOS                               *
002800* 2000-07-03 JCHR TK-78040 SE AMPLIA TFM-RENGLON DE 100 A 200    *TK-78040
002900*                          POSICIONES (MENSAJES MAS LARGOS DE LA *
003000*                          APP DE MENSAJERIA)                    *
003100* 2003-01-16 MVTS TK-78290 SE AGREGA VALIDACION DE CANTIDAD NO   *TK-78290
003200*                          NUMERICA EN LOS ELEMENTOS DE LA LISTA,*
003300*                          ANTES PROVOCABA ABEND POR DATOS       *
003400*                          INVALIDOS EN EL MOVE A TFPD-CANTIDAD  *
003500* 2004-02-14 LPQA TK-78212 SI EL RENGLON DE ITEMS TRAE UNA COMA  *TK-78212
003600*                          SUELTA SEGUIDA DE ESPACIOS AL FINAL   *
003700*                          (NO SOLO LA COMA SOLA), TAMBIEN SE    *
003800*                          RECORTA ANTES DEL UNSTRING (VER       *
003900*                          395-RECORTA-COMA-FINAL)               *
004000* 2009-06-09 EEDR TK-79010 AJUSTE MENOR AL ENCABEZADO DEL        *TK-79010
004100*                          PROGRAMA (FORMATO DE COMENTARIOS)     *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.             TFS0C01.
004500 AUTHOR.                 ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION.           BANCO INDUSTRIAL, S.A. - SEMILLERO.
004700 DATE-WRITTEN.           03-15-1989.
004800 DATE-COMPILED.
004900 SECURITY.               USO INTERNO - APLICATIVO TIFFIN.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS DIGITO-VALIDO IS "0" THRU "9".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MENSAJES ASSIGN TO MENSAJES
005900                      FILE STATUS IS FS-MENSAJES.
006000     SELECT PEDIDOS  ASSIGN TO PEDIDOS
006100                      FILE STATUS IS FS-PEDIDOS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  MENSAJES.
006600 01  TFM-RENGLON                PIC X(200).
006700
006800 FD  PEDIDOS.
006900     COPY TFPEDO.
007000
007100 WORKING-STORAGE SECTION.
007200 01  FS-MENSAJES                PIC 9(02) VALUE ZEROS.
007300 01  FS-PEDIDOS                 PIC 9(02) VALUE ZEROS.
007400
007500 01  WKS-SWITCHES.
007600     05  WKS-FIN-MENSAJES-SW    PIC X(01) VALUE "N".
007700         88  FIN-MENSAJES               VALUE "S".
007800     05  FILLER                 PIC X(01).
007900
008000 01  WKS-CONTADORES.
008100     05  WKS-LINEAS-LEIDAS      PIC 9(06) COMP.
008200     05  WKS-LINEAS-COINCIDEN   PIC 9(06) COMP.
008300     05  WKS-PEDIDOS-ESCRITOS   PIC 9(06) COMP.
008400     05  FILLER                 PIC X(01).
008500
008600******************************************************************
008700*    AREAS DE TRABAJO PARA PARTIR EL RENGLON EN SUS 3 SEGMENTOS  *
008800******************************************************************
008900 01  WKS-SEG-1                  PIC X(80) VALUE SPACES.
009000 01  WKS-SEG-1-R REDEFINES WKS-SEG-1.
009100     05  WKS-S1-PREFIJO         PIC X(06).
009200     05  WKS-S1-RESTO           PIC X(74).
009300 01  WKS-SEG-2                  PIC X(80) VALUE SPACES.
009400 01  WKS-SEG-3                  PIC X(80) VALUE SPACES.
009500 01  WKS-ITEMS-TXT              PIC X(80) VALUE SPACES.
009600 01  WKS-ITEMS-TXT-R REDEFINES WKS-ITEMS-TXT.
009700     05  WKS-IT-CAR             PIC X(01) OCCURS 80 TIMES
009800                                 INDEXED BY WKS-ITX.
009900 01  WKS-LINEA-MAYUS-TMP        PIC X(80) VALUE SPACES.
010000
010100******************************************************************
010200*    RUTINA COMUN DE EXTRACCION "PREFIJO: VALOR" DE UN SEGMENTO  *
010300******************************************************************
010400 01  WKS-EXTRACTOR.
010500     05  WKS-EX-SEGMENTO        PIC X(80).
010600     05  WKS-EX-PREFIJO         PIC X(06).
010700     05  WKS-EX-LARGO-PREF      PIC 9(02) COMP.
010800     05  WKS-EX-COINCIDE-SW     PIC X(01).
010900         88  WKS-EX-COINCIDE            VALUE "S".
011000     05  WKS-EX-VALOR           PIC X(80).
011100     05  WKS-EX-VALOR-TMP       PIC X(80).
011200     05  FILLER                 PIC X(01).
011300
011400******************************************************************
011500*     AREAS DE TRABAJO PARA LA EXPLOSION DE LA LISTA DE ITEMS    *
011600******************************************************************
011700 01  WKS-EXPLOSION.
011800     05  WKS-PTR                PIC 9(03) COMP.
011900     05  WKS-ELEMENTO           PIC X(80) VALUE SPACES.
012000     05  WKS-ELEM-TRIM          PIC X(40) VALUE SPACES.
012100     05  WKS-POS                PIC 9(03) COMP.
012200     05  WKS-INICIO             PIC 9(03) COMP.
012300     05  WKS-INICIO-VALOR       PIC 9(03) COMP.
012400     05  WKS-I                  PIC 9(03) COMP.
012500     05  WKS-J                  PIC 9(03) COMP.
012600     05  WKS-CANT-DIGITOS       PIC 9(02) COMP.
012700     05  WKS-DEST-POS           PIC 9(02) COMP.
012800     05  WKS-CANT-TXT           PIC X(04) VALUE "0000".
012900     05  FILLER                 PIC X(01).
013000
013100 01  WKS-ELEM-TRIM-R REDEFINES WKS-ELEM-TRIM.
013200     05  WKS-ELEM-CAR           PIC X(01) OCCURS 40 TIMES
013300                                 INDEXED BY WKS-IX.
013400
013500******************************************************************
013600*          PARAMETROS DE LLAMADA A LA RUTINA DE FECHAS           *
013700******************************************************************
013800 01  TFW-PARM-FECHA.
013900     05  TFW-FECHA-ACCION       PIC X(08).
014000     05  TFW-FECHA-TXT          PIC X(10).
014100     05  TFW-FECHA-8            PIC 9(08).
014200     05  TFW-FECHA-VALIDA       PIC X(01).
014300     05  TFW-FECHA-SERIAL       PIC S9(09) COMP.
014400     05  TFW-FECHA-SEMANA       PIC 9(06).
014500     05  FILLER                 PIC X(01).
014600
014700 PROCEDURE DIVISION.
014800******************************************************************
014900 000-PRINCIPAL SECTION.
015000     PERFORM 100-ABRE-ARCHIVOS THRU 100-ABRE-ARCHIVOS-FIN
015100     PERFORM 200-LEE-MENSAJES THRU 200-LEE-MENSAJES-FIN
015200             UNTIL FIN-MENSAJES
015300     PERFORM 600-ESTADISTICAS THRU 600-ESTADISTICAS-FIN
015400     PERFORM 700-CIERRA-ARCHIVOS THRU 700-CIERRA-ARCHIVOS-FIN
015500     STOP RUN.
015600 000-PRINCIPAL-FIN. EXIT.
015700
015800 100-ABRE-ARCHIVOS SECTION.
015900     OPEN INPUT MENSAJES
016000     OPEN OUTPUT PEDIDOS
016100     IF FS-MENSAJES NOT = ZEROS OR FS-PEDIDOS NOT = ZEROS
016200        DISPLAY "================================================"
016300                UPON CONSOLE
016400        DISPLAY "   TFS0C01 - ERROR AL ABRIR ARCHIVOS DE PEDIDOS "
016500                UPON CONSOLE
016600        DISPLAY " FS-MENSAJES = (" FS-MENSAJES ") FS-PEDIDOS = ("
016700                FS-PEDIDOS ")" UPON CONSOLE
016800        DISPLAY "================================================"
016900                UPON CONSOLE
017000        MOVE 91 TO RETURN-CODE
017100        STOP RUN
017200     END-IF.
017300 100-ABRE-ARCHIVOS-FIN. EXIT.
017400
017500 200-LEE-MENSAJES SECTION.
017600     READ MENSAJES
017700         AT END SET FIN-MENSAJES TO TRUE
017800     END-READ
017900     IF NOT FIN-MENSAJES
018000        ADD 1 TO WKS-LINEAS-LEIDAS
018100        PERFORM 300-ANALIZA-LINEA THRU 300-ANALIZA-LINEA-FIN
018200     END-IF.
018300 200-LEE-MENSAJES-FIN. EXIT.
018400
018500******************************************************************
018600*  UBICA LOS 3 SEGMENTOS "ORDER: .. | NAME: .. | DATE: .." Y,    *
018700*  SI COINCIDEN LOS TRES, VALIDA LA FECHA Y EXPLOTA LOS ITEMS    *
018800******************************************************************
018900 300-ANALIZA-LINEA.
019000     MOVE SPACES TO WKS-SEG-1 WKS-SEG-2 WKS-SEG-3
019100
019200     UNSTRING TFM-RENGLON DELIMITED BY "|"
019300         INTO WKS-SEG-1 WKS-SEG-2 WKS-SEG-3
019400     END-UNSTRING
019500
019600     MOVE WKS-SEG-1 TO WKS-EX-SEGMENTO
019700     MOVE "ORDER:"  TO WKS-EX-PREFIJO
019800     MOVE 6         TO WKS-EX-LARGO-PREF
019900     PERFORM 350-EXTRAE-VALOR THRU 350-EXTRAE-VALOR-FIN
020000     IF NOT WKS-EX-COINCIDE
020100        GO TO 300-ANALIZA-LINEA-FIN
020200     END-IF
020300     MOVE WKS-EX-VALOR TO WKS-ITEMS-TXT
020400
020500     MOVE WKS-SEG-2 TO WKS-EX-SEGMENTO
020600     MOVE "NAME: " TO WKS-EX-PREFIJO
020700     MOVE 5         TO WKS-EX-LARGO-PREF
020800     PERFORM 350-EXTRAE-VALOR THRU 350-EXTRAE-VALOR-FIN
020900     IF NOT WKS-EX-COINCIDE
021000        GO TO 300-ANALIZA-LINEA-FIN
021100     END-IF
021200     MOVE WKS-EX-VALOR(1:30) TO TFPD-CLIENTE
021300
021400     MOVE WKS-SEG-3 TO WKS-EX-SEGMENTO
021500     MOVE "DATE: " TO WKS-EX-PREFIJO
021600     MOVE 5         TO WKS-EX-LARGO-PREF
021700     PERFORM 350-EXTRAE-VALOR THRU 350-EXTRAE-VALOR-FIN
021800     IF NOT WKS-EX-COINCIDE
021900        GO TO 300-ANALIZA-LINEA-FIN
022000     END-IF
022100
022200     ADD 1 TO WKS-LINEAS-COINCIDEN
022300
022400     MOVE WKS-EX-VALOR(1:10) TO TFW-FECHA-TXT
022500     MOVE "PARSEA"           TO TFW-FECHA-ACCION
022600     CALL "TFSFCHA" USING TFW-FECHA-ACCION TFW-FECHA-TXT
022700                          TFW-FECHA-8 TFW-FECHA-VALIDA
022800                          TFW-FECHA-SERIAL TFW-FECHA-SEMANA
022900     END-CALL
023000
023100*   TK-77007 - RENGLON COINCIDIO PERO LA FECHA NO ES VALIDA: NO
023200*   SE ESCRIBE NINGUN REGISTRO DE PEDIDO PARA ESTE RENGLON
023300     IF TFW-FECHA-VALIDA = "N"
023400        GO TO 300-ANALIZA-LINEA-FIN
023500     END-IF
023600
023700     MOVE TFW-FECHA-8 TO TFPD-FECHA-PEDIDO
023800     PERFORM 400-EXPLOTA-RENGLONES THRU 400-EXPLOTA-RENGLONES-FIN.
023900 300-ANALIZA-LINEA-FIN. EXIT.
024000
024100******************************************************************
024200*  RUTINA COMUN - BUSCA WKS-EX-PREFIJO AL INICIO (IGNORANDO      *
024300*  MAYUS/MINUS Y ESPACIOS A LA IZQUIERDA) DE WKS-EX-SEGMENTO     *
024400******************************************************************
024500 350-EXTRAE-VALOR.
024600     MOVE SPACES TO WKS-EX-VALOR
024700     MOVE "N"    TO WKS-EX-COINCIDE-SW
024800     MOVE WKS-EX-SEGMENTO TO WKS-LINEA-MAYUS-TMP
024900     INSPECT WKS-LINEA-MAYUS-TMP CONVERTING
025000             "abcdefghijklmnopqrstuvwxyz" TO
025100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025200
025300     INSPECT WKS-EX-SEGMENTO TALLYING WKS-POS FOR LEADING SPACES
025400     COMPUTE WKS-INICIO = WKS-POS + 1
025500
025600     IF WKS-INICIO > 74
025700        GO TO 350-EXTRAE-VALOR-FIN
025800     END-IF
025900
026000     IF WKS-LINEA-MAYUS-TMP(WKS-INICIO:WKS-EX-LARGO-PREF) =
026100        WKS-EX-PREFIJO(1:WKS-EX-LARGO-PREF)
026200        MOVE "S" TO WKS-EX-COINCIDE-SW
026300        COMPUTE WKS-INICIO-VALOR = WKS-INICIO + WKS-EX-LARGO-PREF
026400        MOVE WKS-EX-SEGMENTO(WKS-INICIO-VALOR:) TO WKS-EX-VALOR
026500        PERFORM 360-RECORTA-IZQUIERDA
026600           THRU 360-RECORTA-IZQUIERDA-FIN
026700     END-IF.
026800 350-EXTRAE-VALOR-FIN. EXIT.
026900
027000 360-RECORTA-IZQUIERDA.
027100     INSPECT WKS-EX-VALOR TALLYING WKS-POS FOR LEADING SPACES
027200     IF WKS-POS > 0
027300        MOVE SPACES TO WKS-EX-VALOR-TMP
027400        COMPUTE WKS-INICIO-VALOR = WKS-POS + 1
027500        MOVE WKS-EX-VALOR(WKS-INICIO-VALOR:) TO WKS-EX-VALOR-TMP
027600        MOVE WKS-EX-VALOR-TMP TO WKS-EX-VALOR
027700     END-IF.
027800 360-RECORTA-IZQUIERDA-FIN. EXIT.
027900
028000******************************************************************
028100*  EXPLOTA WKS-ITEMS-TXT POR COMAS, UN ELEMENTO A LA VEZ, Y      *
028200*  ESCRIBE UN REGISTRO DE PEDIDO POR CADA ELEMENTO VALIDO        *
028300******************************************************************
028400 400-EXPLOTA-RENGLONES.
028500     PERFORM 395-RECORTA-COMA-FINAL THRU 395-RECORTA-COMA-FINAL-FIN
028600     MOVE 1 TO WKS-PTR
028700     PERFORM 410-PROCESA-ELEMENTO THRU 410-PROCESA-ELEMENTO-FIN
028800             UNTIL WKS-PTR > 80.
028900 400-EXPLOTA-RENGLONES-FIN. EXIT.
029000
029100*   TK-77012 - SI EL RENGLON DE ITEMS TERMINA CON UNA COMA       *
029200*   SUELTA, SE CAMBIA POR ESPACIO PARA QUE EL UNSTRING NO ARME   *
029300*   UN ELEMENTO VACIO AL FINAL DE LA LISTA                       *
029400 395-RECORTA-COMA-FINAL.
029500     PERFORM 396-BUSCA-FIN-ITEMS THRU 396-BUSCA-FIN-ITEMS-FIN
029600         VARYING WKS-ITX FROM 80 BY -1
029700         UNTIL WKS-ITX < 1
029800            OR WKS-IT-CAR(WKS-ITX) NOT = SPACE
029900     IF WKS-ITX > 0 AND WKS-IT-CAR(WKS-ITX) = ","
030000        MOVE SPACE TO WKS-IT-CAR(WKS-ITX)
030100     END-IF.
030200 395-RECORTA-COMA-FINAL-FIN. EXIT.
030300
030400 396-BUSCA-FIN-ITEMS.
030500     CONTINUE.
030600 396-BUSCA-FIN-ITEMS-FIN. EXIT.
030700
030800 410-PROCESA-ELEMENTO.
030900     MOVE SPACES TO WKS-ELEMENTO
031000     UNSTRING WKS-ITEMS-TXT DELIMITED BY ","
031100         INTO WKS-ELEMENTO
031200         WITH POINTER WKS-PTR
031300     END-UNSTRING
031400     IF WKS-ELEMENTO NOT = SPACES
031500        PERFORM 420-VALIDA-ELEMENTO THRU 420-VALIDA-ELEMENTO-FIN
031600     END-IF.
031700 410-PROCESA-ELEMENTO-FIN. EXIT.
031800
031900******************************************************************
032000*  VALIDA QUE UN ELEMENTO TENGA LA FORMA "<DIGITOS><ESPACIO(S)>  *
032100*  <NOMBRE>"; SI ES VALIDO ESCRIBE EL REGISTRO DE PEDIDO         *
032200******************************************************************
032300 420-VALIDA-ELEMENTO.
032400     MOVE SPACES TO WKS-ELEM-TRIM
032500     INSPECT WKS-ELEMENTO TALLYING WKS-POS FOR LEADING SPACES
032600     COMPUTE WKS-INICIO = WKS-POS + 1
032700     IF WKS-INICIO > 40
032800        GO TO 420-VALIDA-ELEMENTO-FIN
032900     END-IF
033000     MOVE WKS-ELEMENTO(WKS-INICIO:) TO WKS-ELEM-TRIM
033100
033200     MOVE 0 TO WKS-CANT-DIGITOS
033300     PERFORM 421-CUENTA-DIGITO THRU 421-CUENTA-DIGITO-FIN
033400             VARYING WKS-I FROM 1 BY 1
033500             UNTIL WKS-I > 40
033600                OR WKS-ELEM-CAR(WKS-I) NOT DIGITO-VALIDO
033700
033800     IF WKS-CANT-DIGITOS = 0
033900        GO TO 420-VALIDA-ELEMENTO-FIN
034000     END-IF
034100
034200     IF WKS-I > 40 OR WKS-ELEM-CAR(WKS-I) NOT = SPACE
034300        GO TO 420-VALIDA-ELEMENTO-FIN
034400     END-IF
034500
034600     MOVE WKS-I TO WKS-J
034700     PERFORM 422-AVANZA-ESPACIO THRU 422-AVANZA-ESPACIO-FIN
034800             UNTIL WKS-J > 40 OR WKS-ELEM-CAR(WKS-J) NOT = SPACE
034900
035000     IF WKS-J > 40 OR WKS-ELEM-CAR(WKS-J) = SPACE
035100        GO TO 420-VALIDA-ELEMENTO-FIN
035200     END-IF
035300
035400     IF WKS-CANT-DIGITOS > 4
035500        COMPUTE WKS-DEST-POS = WKS-CANT-DIGITOS - 3
035600        MOVE WKS-ELEM-TRIM(WKS-DEST-POS:4) TO WKS-CANT-TXT
035700     ELSE
035800        MOVE "0000" TO WKS-CANT-TXT
035900        COMPUTE WKS-DEST-POS = 5 - WKS-CANT-DIGITOS
036000        MOVE WKS-ELEM-TRIM(1:WKS-CANT-DIGITOS)
036100             TO WKS-CANT-TXT(WKS-DEST-POS:WKS-CANT-DIGITOS)
036200     END-IF
036300     MOVE WKS-CANT-TXT TO TFPD-CANTIDAD
036400     MOVE WKS-ELEM-TRIM(WKS-J:) TO TFPD-ITEM
036500
036600     WRITE TFPD-REGISTRO
036700     ADD 1 TO WKS-PEDIDOS-ESCRITOS.
036800 420-VALIDA-ELEMENTO-FIN. EXIT.
036900
037000 421-CUENTA-DIGITO.
037100     ADD 1 TO WKS-CANT-DIGITOS.
037200 421-CUENTA-DIGITO-FIN. EXIT.
037300
037400 422-AVANZA-ESPACIO.
037500     ADD 1 TO WKS-J.
037600 422-AVANZA-ESPACIO-FIN. EXIT.
037700
037800 600-ESTADISTICAS SECTION.
037900     DISPLAY "**************************************************"
038000             UPON CONSOLE
038100     DISPLAY "*        TFS0C01 - ESTADISTICAS DE PARSEO         *"
038200             UPON CONSOLE
038300     DISPLAY "**************************************************"
038400             UPON CONSOLE
038500     DISPLAY " LINEAS LEIDAS     : (" WKS-LINEAS-LEIDAS ")"
038600             UPON CONSOLE
038700     DISPLAY " LINEAS COINCIDEN  : (" WKS-LINEAS-COINCIDEN ")"
038800             UPON CONSOLE
038900     DISPLAY " PEDIDOS ESCRITOS  : (" WKS-PEDIDOS-ESCRITOS ")"
039000             UPON CONSOLE
039100     DISPLAY "**************************************************"
039200             UPON CONSOLE.
039300 600-ESTADISTICAS-FIN. EXIT.
039400
039500 700-CIERRA-ARCHIVOS SECTION.
039600     CLOSE MENSAJES PEDIDOS.
039700 700-CIERRA-ARCHIVOS-FIN. EXIT.
