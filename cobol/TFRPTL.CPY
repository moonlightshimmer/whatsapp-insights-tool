000100******************************************************************
000200* COPY BOOK   : TFRPTL                                           *
000300* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000400* DESCRIPCION : AREA DE TRABAJO (WORKING-STORAGE) PARA ARMAR EL  *
000500*             : RENGLON DEL REPORTE DE INSIGHTS. CADA SECCION    *
000600*             : DEL REPORTE ARMA TFRL-TEXTO A SU MANERA (EN      *
000700*             : WKS-AREA-REPORTE DE TFS0C03); EL PARRAFO         *
000800*             : 190-ESCRIBE-LINEA SOLO TRASLADA TFRL-TEXTO AL    *
000900*             : RENGLON FISICO DE 132 COLUMNAS DE LA FD REPORTE  *
001000*             : (TK-79090); EL RESTO DEL GRUPO NUNCA SE ESCRIBE  *
001100* LONGITUD    : 163 POSICIONES (AREA DE TRABAJO, NO ES REGISTRO  *
001200*             : FISICO DE ARCHIVO)                               *
001300******************************************************************
001400*   HISTORIAL DE CAMBIOS AL COPY                                 *
001500* --------------------------------------------------------------*
001600* 1989-04-10 EEDR TK-77010 CREACION DEL LAYOUT ORIGINAL          *TK-77010
001700* 1990-11-02 EEDR TK-77016 SE AMPLIA A 132 POS. (ANTES 120)      *TK-77016
001800* 1999-09-14 EEDR TK-77902 REVISION Y2K: EL LAYOUT NO TIENE      *TK-77902
001900*                          CAMPOS DE FECHA, NO REQUIERE AJUSTE   *
002000* 2002-04-18 JCHR TK-78150 SE AGREGA TFRL-CARACTER-CONTROL PARA  *TK-78150
002100*                          DEJAR EL RENGLON LISTO PARA UNA       *
002200*                          FUTURA IMPRESORA CON SALTO DE FORMA   *
002300*                          POR CANAL (VER C01 EN SPECIAL-NAMES   *
002400*                          DE TFS0C03); POR AHORA SIEMPRE ESPACIO*
002500* 2005-08-30 MVTS TK-78490 SE AGREGA TFRL-IND-SECCION CON SUS    *TK-78490
002600*                          NIVELES 88 (ENCABEZADO/DETALLE/TOTAL) *
002700*                          PARA QUE UNA FUTURA CONVERSION A      *
002800*                          PAPEL PREIMPRESO SEPA QUE RENGLON ES  *
002900*                          CADA UNO SIN TENER QUE LEER EL TEXTO  *
003000* 2008-02-11 LPQA TK-78930 SE RESERVAN 24 POSICIONES ADICIONALES *TK-78930
003100*                          AL FINAL DEL RENGLON, MISMO CRITERIO  *
003200*                          DE EXPANSION USADO EN TFPEDO Y TFPAGO *
003300* 2012-03-07 LPQA TK-79090 SE DETECTO QUE EL GRUPO COMPLETO      *TK-79090
003400*                          EXCEDE EL LIMITE DE 132 COLUMNAS DEL  *
003500*                          REPORTE IMPRESO; EL COPY PASA A USARSE*
003600*                          EN WORKING-STORAGE COMO AREA DE ARMADO*
003700*                          Y YA NO COMO REGISTRO DE LA FD        *
003800*                          REPORTE (VER TFS0C03, 190-ESCRIBE-    *
003900*                          LINEA Y FD REPORTE)                   *
004000******************************************************************
004100 01  TFRL-REG-SALIDA.
004200*--------------------------------------------------------------*
004300*   ENCABEZADO DE CONTROL DEL RENGLON (TK-78150 / TK-78490)     *
004400*--------------------------------------------------------------*
004500     05  TFRL-CARACTER-CONTROL      PIC X(01) VALUE SPACE.
004600         88  TFRL-CC-SIN-SALTO              VALUE SPACE.
004700         88  TFRL-CC-SALTO-PAGINA           VALUE "1".
004800         88  TFRL-CC-DOBLE-ESPACIO          VALUE "0".
004900     05  TFRL-IND-SECCION           PIC X(01) VALUE "D".
005000         88  TFRL-SECCION-ENCABEZADO        VALUE "H".
005100         88  TFRL-SECCION-DETALLE           VALUE "D".
005200         88  TFRL-SECCION-TOTAL             VALUE "T".
005300     05  TFRL-NUMERO-RENGLON        PIC 9(05) COMP VALUE ZERO.
005400*--------------------------------------------------------------*
005500*   TEXTO DEL RENGLON (CAMPO ACTIVO, NO MOVER NI RENOMBRAR)     *
005600*--------------------------------------------------------------*
005700     05  TFRL-TEXTO                 PIC X(131).
005800*--------------------------------------------------------------*
005900*   AREA DE EXPANSION (TK-78930) - NO USAR SIN AUTORIZACION     *
006000*--------------------------------------------------------------*
006100     05  TFRL-AREA-EXPANSION        PIC X(24) VALUE SPACES.
006200     05  FILLER                     PIC X(001).
