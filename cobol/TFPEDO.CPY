000100******************************************************************
000200* COPY BOOK   : TFPEDO                                           *
000300* APLICACION  : TIFFIN - SERVICIO DE VIANDAS                     *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO TFPEDO (PEDIDOS NORMALIZADOS) *
000500*             : SALIDA DEL PARSER DE MENSAJES (TFS0C01), ENTRADA *
000600*             : DEL MOTOR DE INSIGHTS (TFS0C03)                  *
000700* LONGITUD    : 167 POSICIONES, ORGANIZACION SECUENCIAL          *
000800******************************************************************
000900*   HISTORIAL DE CAMBIOS AL COPY                                 *
001000* --------------------------------------------------------------*
001100* 1989-03-08 EEDR TK-77001 CREACION DEL LAYOUT ORIGINAL          *TK-77001
001200* 1990-05-30 EEDR TK-77014 SE AGREGA BYTE DE RESERVA AL FINAL    *TK-77014
001300* 1999-09-14 EEDR TK-77900 REVISION Y2K: TFPD-FP-ANIO YA ERA     *TK-77900
001400*                          9(04), SE CERTIFICA SIN CAMBIOS       *
001500* 2001-11-07 JCHR TK-78110 SE AMPLIA EL LAYOUT CON CAMPOS DE     *TK-78110
001600*                          CONTROL (INDICADOR DE ORIGEN, SUCURSAL*
001700*                          Y SECUENCIA DE CORRIDA) PARA SOPORTAR *
001800*                          LA FUTURA INTERFAZ CON VARIAS SUCURS. *
001900* 2004-06-23 MVTS TK-78360 SE AGREGA TFPD-IND-ESTADO CON SUS     *TK-78360
002000*                          NIVELES 88 (PENDIENTE/PROCESADO/      *
002100*                          ANULADO) PARA USO DE FASES FUTURAS    *
002200*                          DEL PROYECTO DE INSIGHTS              *
002300* 2006-08-02 LPQA TK-78700 SE RESERVAN 30 POSICIONES ADICIONALES *TK-78700
002400*                          AL FINAL DEL REGISTRO PARA CAMPOS QUE *
002500*                          SE AGREGUEN SIN TENER QUE RECOMPILAR  *
002600*                          TODOS LOS PROGRAMAS QUE USAN EL COPY  *
002700******************************************************************
002800 01  TFPD-REGISTRO.
002900*--------------------------------------------------------------*
003000*   ENCABEZADO DE CONTROL DEL REGISTRO (TK-78110)               *
003100*--------------------------------------------------------------*
003200     05  TFPD-TIPO-REGISTRO         PIC X(02) VALUE "PD".
003300         88  TFPD-TIPO-ES-PEDIDO            VALUE "PD".
003400     05  TFPD-IND-ESTADO            PIC X(01) VALUE "P".
003500         88  TFPD-PENDIENTE                 VALUE "P".
003600         88  TFPD-PROCESADO                 VALUE "C".
003700         88  TFPD-ANULADO                   VALUE "A".
003800     05  TFPD-IND-ORIGEN            PIC X(01) VALUE "M".
003900         88  TFPD-ORIGEN-MENSAJE            VALUE "M".
004000         88  TFPD-ORIGEN-MANUAL             VALUE "X".
004100     05  TFPD-SUCURSAL              PIC 9(03) VALUE ZEROS.
004200     05  TFPD-NUMERO-SECUENCIA      PIC 9(07) COMP VALUE ZERO.
004300*--------------------------------------------------------------*
004400*   DATOS DEL PEDIDO (CAMPOS ACTIVOS, NO MOVER NI RENOMBRAR)    *
004500*--------------------------------------------------------------*
004600     05  TFPD-FECHA-PEDIDO          PIC 9(08).
004700     05  TFPD-FECHA-PEDIDO-R REDEFINES TFPD-FECHA-PEDIDO.
004800         10  TFPD-FP-ANIO           PIC 9(04).
004900         10  TFPD-FP-MES            PIC 9(02).
005000         10  TFPD-FP-DIA            PIC 9(02).
005100     05  TFPD-HORA-CARGA            PIC 9(06) VALUE ZEROS.
005200     05  TFPD-HORA-CARGA-R REDEFINES TFPD-HORA-CARGA.
005300         10  TFPD-HC-HORA           PIC 9(02).
005400         10  TFPD-HC-MINUTO         PIC 9(02).
005500         10  TFPD-HC-SEGUNDO        PIC 9(02).
005600     05  TFPD-CLIENTE               PIC X(30).
005700     05  TFPD-CLIENTE-MAYUS         PIC X(30) VALUE SPACES.
005800     05  TFPD-ITEM                  PIC X(30).
005900     05  TFPD-CANTIDAD              PIC 9(04).
006000*--------------------------------------------------------------*
006100*   CAMPOS DESCRIPTIVOS DEL RENGLON ORIGINAL (TK-78110)         *
006200*--------------------------------------------------------------*
006300     05  TFPD-RENGLON-ORIGEN        PIC X(10) VALUE SPACES.
006400     05  TFPD-POSICION-EN-RENGLON   PIC 9(02) COMP VALUE ZERO.
006500     05  TFPD-ELEMENTOS-EN-RENGLON  PIC 9(02) COMP VALUE ZERO.
006600*--------------------------------------------------------------*
006700*   AREA DE EXPANSION (TK-78700) - NO USAR SIN AUTORIZACION     *
006800*--------------------------------------------------------------*
006900     05  TFPD-AREA-EXPANSION        PIC X(30) VALUE SPACES.
007000     05  FILLER                     PIC X(01).
